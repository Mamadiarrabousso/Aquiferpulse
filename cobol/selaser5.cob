000100***************************************************************** 
000200*  SELECT clause for the SM (era5) feed file.                     
000300*                                                                 
000400*  11/08/26 rjp - Created.                                        
000500***************************************************************** 
000600 SELECT AS-SM-File        ASSIGN TO "ERA5FD"                      
000700     ORGANIZATION          LINE SEQUENTIAL                        
000800     FILE STATUS           IS AS-SM-Status.                       
