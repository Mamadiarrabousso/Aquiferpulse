000100***************************************************************** 
000200*  FD for the MAKE-BRIEF unsorted month-candidate scratch file -  
000300*  record layout in wsasbmo.cob.                                  
000400***************************************************************** 
000500 FD  AS-BMO-File.                                                 
000600 COPY "wsasbmo.cob".                                              
