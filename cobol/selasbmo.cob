000100***************************************************************** 
000200*  SELECT clause for the MAKE-BRIEF unsorted month-candidate      
000300*  scratch file.                                                  
000400*                                                                 
000500*  11/08/26 rjp - Created.                                        
000600***************************************************************** 
000700 SELECT AS-BMO-File        ASSIGN TO "ASIBMOFD"                   
000800     ORGANIZATION          LINE SEQUENTIAL                        
000900     FILE STATUS           IS AS-BMO-Status.                      
