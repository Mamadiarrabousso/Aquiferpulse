000100***************************************************************** 
000200*                                                               * 
000300*  Record Definition For The MAKE-BRIEF Scratch/Sort Records    * 
000400*     Same 64-byte shape as the brief extract itself - this     * 
000500*     copybook just wears a different prefix per scratch stage  * 
000600*     (COPY REPLACING can't split a hyphenated data-name).      * 
000700*                                                               * 
000800***************************************************************** 
000900*                                                                 
001000* 11/08/26 rjp - Created.                                         
001100* 12/08/26 rjp - .01 Added Rrn - input order, carried so the     *
001200*                     sort in asibrief/asirpt can break ties     *
001300*                     the same way the rows came off the table.  *
001400*                                                                 
001500 01  AS-SR2-Record          SIGN IS TRAILING SEPARATE.            
001600     03  AS-SR2-Basin-Id        PIC X(08).                        
001700     03  AS-SR2-Date            PIC X(10).                        
001800     03  AS-SR2-Asi             PIC S9(03)V9(03).                 
001900     03  AS-SR2-Twsa-Z          PIC S9(03)V9(03).                 
002000     03  AS-SR2-Twsa-Z-Miss     PIC X.                            
002100     03  AS-SR2-Sm-Z            PIC S9(03)V9(03).                 
002200     03  AS-SR2-Sm-Z-Miss       PIC X.                            
002300     03  AS-SR2-Rain-Def-Z      PIC S9(03)V9(03).                 
002400     03  AS-SR2-Rain-Def-Z-Miss PIC X.                            
002500     03  AS-SR2-Rrn             PIC 9(04).                        
002600     03  FILLER                 PIC X(04).                        
