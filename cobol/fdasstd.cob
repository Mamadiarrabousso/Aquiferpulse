000100***************************************************************** 
000200*  FD for the MAKE-BRIEF sorted scratch file - record layout in   
000300*  wsasstd.cob.                                                   
000400***************************************************************** 
000500 FD  AS-STD-File.                                                 
000600 COPY "wsasstd.cob".                                              
