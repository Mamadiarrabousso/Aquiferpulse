000100***************************************************************** 
000200*  FD for the brief top-10 extract file - record layout in wsasbrf
000300***************************************************************** 
000400 FD  AS-BRF-File.                                                 
000500 COPY "wsasbrf.cob".                                              
