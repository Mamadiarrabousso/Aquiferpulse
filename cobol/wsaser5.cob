000100***************************************************************** 
000200*                                                               * 
000300*  Record Definition For SM (Era5) Feed File                   *  
000400*     One record per basin-month, keyed basin_id + date        *  
000500*                                                               * 
000600***************************************************************** 
000700*  File size 40 bytes (line sequential, trailing sign byte).      
000800*                                                                 
000900* THIS FEED LAYOUT MAY NEED CHANGING IF THE UPSTREAM JOB CHANGES  
001000*                                                                 
001100* 11/08/26 rjp - Created, carried over from the old era5 soil     
001200*                moisture extract format.                         
001300*                                                                 
001400 01  AS-SM-Record           SIGN IS TRAILING SEPARATE.            
001500     03  AS-SM-Basin-Id     PIC X(08).                            
001600     03  AS-SM-Date         PIC X(10).                            
001700     03  AS-SM-Value        PIC S9(07)V9(04).                     
001800     03  AS-SM-Miss         PIC X.                                
001900         88  AS-SM-Is-Missing        VALUE "Y".                   
002000         88  AS-SM-Is-Present        VALUE "N".                   
002100     03  FILLER             PIC X(09).                            
