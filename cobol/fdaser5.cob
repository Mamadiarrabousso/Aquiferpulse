000100***************************************************************** 
000200*  FD for the SM (era5) feed file - record layout in wsaser5.cob. 
000300***************************************************************** 
000400 FD  AS-SM-File.                                                  
000500 COPY "wsaser5.cob".                                              
