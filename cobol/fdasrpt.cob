000100***************************************************************** 
000200*  FD for the weekly brief print file - Report Writer output,     
000300*  layout is in the REPORT SECTION of asirpt.cbl.                 
000400***************************************************************** 
000500 FD  Print-File                                                   
000600     REPORT IS Report-Asi-Brief.                                  
