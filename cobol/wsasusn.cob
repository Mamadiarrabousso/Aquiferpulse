000100***************************************************************** 
000200*                                                               * 
000300*  Record Definition For The ASI Work File (Unsorted)          *  
000400*     Scratch copy of the merged/scored rows, written flat by  *  
000500*     AA050 in asicomp before the sort puts them in basin/date  * 
000600*     order onto the real ASI table - same shape as wsastbl,    * 
000700*     different prefix because COPY REPLACING can't split a     * 
000800*     hyphenated data-name.                                     * 
000900*                                                               * 
001000***************************************************************** 
001100*  File size 128 bytes (line sequential, trailing sign bytes).    
001200*                                                                 
001300* 11/08/26 rjp - Created.                                         
001400*                                                                 
001500 01  AS-USN-Record          SIGN IS TRAILING SEPARATE.            
001600     03  AS-USN-Basin-Id        PIC X(08).                        
001700     03  AS-USN-Date            PIC X(10).                        
001800     03  AS-USN-Twsa            PIC S9(07)V9(04).                 
001900     03  AS-USN-Twsa-Miss       PIC X.                            
002000     03  AS-USN-Sm              PIC S9(07)V9(04).                 
002100     03  AS-USN-Sm-Miss         PIC X.                            
002200     03  AS-USN-Rain            PIC S9(07)V9(04).                 
002300     03  AS-USN-Rain-Miss       PIC X.                            
002400     03  AS-USN-Rain-Def        PIC S9(07)V9(04).                 
002500     03  AS-USN-Rain-Def-Miss   PIC X.                            
002600     03  AS-USN-Twsa-Z          PIC S9(03)V9(03).                 
002700     03  AS-USN-Twsa-Z-Miss     PIC X.                            
002800     03  AS-USN-Sm-Z            PIC S9(03)V9(03).                 
002900     03  AS-USN-Sm-Z-Miss       PIC X.                            
003000     03  AS-USN-Rain-Z          PIC S9(03)V9(03).                 
003100     03  AS-USN-Rain-Z-Miss     PIC X.                            
003200     03  AS-USN-Rain-Def-Z      PIC S9(03)V9(03).                 
003300     03  AS-USN-Rain-Def-Z-Miss PIC X.                            
003400     03  AS-USN-Asi             PIC S9(03)V9(03).                 
003500     03  AS-USN-Asi-Miss        PIC X.                            
003600     03  AS-USN-Class           PIC X(07).                        
003700     03  FILLER                 PIC X(03).                        
