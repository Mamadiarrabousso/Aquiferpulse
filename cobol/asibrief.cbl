000100***************************************************************** 
000200*                                                               * 
000300*            AquiferPulse - Weekly Brief Extract                * 
000400*                                                               * 
000500*        Picks the worst-scoring ten basins for the latest     *  
000600*        month that has any ASI coverage and writes them to    *  
000700*        a dated extract file for the brief-sheet step.         * 
000800*                                                               * 
000900***************************************************************** 
001000*                                                                 
001100 IDENTIFICATION          DIVISION.                                
001200*================================                                 
001300*                                                                 
001400 PROGRAM-ID.             ASIBRIEF.                                
001500*                                                                 
001600 AUTHOR.                 R J PARTRIDGE.                           
001700*                                                                 
001800 INSTALLATION.           APPLEWOOD COMPUTERS - HYDROLOGY DESK.    
001900*                                                                 
002000 DATE-WRITTEN.           12/08/26.                                
002100*                                                                 
002200 DATE-COMPILED.                                                   
002300*                                                                 
002400 SECURITY.               COPYRIGHT (C) 2026, APPLEWOOD COMPUTERS. 
002500*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC 
002600*                        LICENSE.  SEE THE FILE COPYING FOR       
002700*                        DETAILS.                                 
002800*                                                                 
002900*    Remarks.            Extracts the ten worst basins of the     
003000*                        latest scored month off the ASI table.   
003100*                                                                 
003200*    Version.            See Prog-Name in WS.                     
003300*                                                                 
003400*    Called Modules.     None.                                    
003500*                                                                 
003600*    Files used :                                                 
003700*                        asitblfd.  ASI table (input).            
003800*                        asibmofd.  Month candidates (scratch).   
003900*                        asistdfd.  Sorted candidates (scratch).  
004000*                        <dated>.   Brief top-10 extract (output).
004100*                                                                 
004200*    Error messages used.                                         
004300*                        AS100 - AS102.                           
004400*                                                                 
004500* Changes:                                                        
004600* 12/08/26 rjp - 1.0.00 Created.                                  
004700* 03/09/26 rjp -    .01 Basin-id numeric check added on the way   
004800*                       past - corrupt feed rows were getting     
004900*                       quietly carried right through to the      
005000*                       extract file.                             
005100*                                                                 
005200***************************************************************** 
005300*                                                                 
005400 ENVIRONMENT              DIVISION.                               
005500*================================                                 
005600*                                                                 
005700 COPY "envdiv.cob".                                               
005800*                                                                 
005900 INPUT-OUTPUT             SECTION.                                
006000 FILE-CONTROL.                                                    
006100 COPY "selastbl.cob".                                             
006200 COPY "selasbmo.cob".                                             
006300 COPY "selasstd.cob".                                             
006400 COPY "selasbrf.cob".                                             
006500*                                                                 
006600*  AS-SR2-File is the sort work file for AA030 - no SELECT is     
006700*  needed for a sort-work file, only the SD entry below.          
006800*                                                                 
006900 DATA                     DIVISION.                               
007000*================================                                 
007100*                                                                 
007200 FILE SECTION.                                                    
007300*                                                                 
007400 COPY "fdastbl.cob".                                              
007500 COPY "fdasbmo.cob".                                              
007600 COPY "fdasstd.cob".                                              
007700 COPY "fdasbrf.cob".                                              
007800*                                                                 
007900 SD  AS-SR2-File.                                                 
008000 COPY "wsassr2.cob".                                              
008100*                                                                 
008200 WORKING-STORAGE          SECTION.                                
008300*------------------------                                         
008400 77  Prog-Name             PIC X(17) VALUE "ASIBRIEF(1.0.01)".    
008500*                                                                 
008600 01  WS-File-Status.                                              
008700     03  AS-TBL-Status     PIC XX.                                
008800         88  AS-TBL-Ok             VALUE "00".                    
008900         88  AS-TBL-Eof            VALUE "10".                    
009000     03  AS-BMO-Status     PIC XX.                                
009100     03  AS-STD-Status     PIC XX.                                
009200         88  AS-STD-Ok             VALUE "00".                    
009300         88  AS-STD-Eof            VALUE "10".                    
009400     03  AS-BRF-Status     PIC XX.                                
009500     03  FILLER            PIC X(08).                             
009600*                                                                 
009700 01  WS-Counters.                                                 
009800     03  WS-Month-Count    PIC 9(04)       COMP.                  
009900     03  WS-Out-Count      PIC 9(04)       COMP.                  
010000     03  FILLER            PIC X(04).                             
010100*                                                                 
010200 01  WS-Abort-Switch       PIC X           VALUE "N".             
010300     88  WS-Must-Abort             VALUE "Y".                     
010400*                                                                 
010500 01  WS-Any-Asi-Found      PIC X        VALUE "N".                
010600     88  Any-Asi-Was-Found         VALUE "Y".                     
010700*                                                                 
010800 01  WS-Latest-Month       PIC X(10)    VALUE SPACES.             
010900 01  WS-Latest-Month-Parts REDEFINES WS-Latest-Month.             
011000     03  WS-LMP-Year       PIC X(04).                             
011100     03  WS-LMP-Dash-1     PIC X.                                 
011200     03  WS-LMP-Month      PIC XX.                                
011300     03  WS-LMP-Dash-2     PIC X.                                 
011400     03  WS-LMP-Day        PIC XX.                                
011500*                                                                 
011600 01  WS-File-Name-Block.                                          
011700     03  WS-FNB-Literal    PIC X(12) VALUE "brief_top10_".        
011800     03  WS-FNB-Date.                                             
011900         05  WS-FNB-Year   PIC X(04).                             
012000         05  WS-FNB-Month  PIC XX.                                
012100         05  WS-FNB-Day    PIC XX.                                
012200     03  FILLER            PIC X(20).                             
012300 01  AS-BRF-File-Name      REDEFINES WS-File-Name-Block           
012400                           PIC X(40).                             
012500*                                                                 
012600 01  WS-Scratch-Basin      PIC X(08).                             
012700 01  WS-Scratch-Basin-Num  REDEFINES WS-Scratch-Basin             
012800                           PIC 9(08).                             
012900*                                                                 
013000 01  WS-Run-Date-Raw       PIC 9(06).                             
013100 01  WS-Run-Date-Parts     REDEFINES WS-Run-Date-Raw.             
013200     03  WS-RD-YY          PIC 99.                                
013300     03  WS-RD-MM          PIC 99.                                
013400     03  WS-RD-DD          PIC 99.                                
013500*                                                                 
013600 01  Error-Messages.                                              
013700     03  AS100   PIC X(36) VALUE                                  
013800         "AS100 ASI table not found - abort.".                    
013900     03  AS101   PIC X(44) VALUE                                  
014000         "AS101 No scored month on the table - abort.".           
014100     03  AS102   PIC X(42) VALUE                                  
014200         "AS102 Basin id not numeric - row passed.".              
014300*                                                                 
014400 PROCEDURE               DIVISION.                                
014500*===============================                                  
014600*                                                                 
014700 AA000-Main               SECTION.                                
014800***********************************                               
014900*                                                                 
015000     MOVE    ZERO           TO WS-Month-Count.                    
015100     MOVE    ZERO           TO WS-Out-Count.                      
015200     ACCEPT   WS-Run-Date-Raw FROM DATE.                          
015300     DISPLAY "ASIBRIEF - RUN DATE " WS-RD-YY "/" WS-RD-MM         
015400             "/" WS-RD-DD.                                        
015500     PERFORM AA010-Find-Latest-Month.                             
015600     IF      WS-Must-Abort                                        
015700             GOBACK                                               
015800     END-IF.                                                      
015900     PERFORM AA020-Build-Unsorted-Month.                          
016000     PERFORM AA030-Sort-Month-Rows.                               
016100     PERFORM AA040-Write-Extract.                                 
016200     GOBACK.                                                      
016300*                                                                 
016400 AA000-Exit.  EXIT SECTION.                                       
016500*                                                                 
016600 AA010-Find-Latest-Month   SECTION.                               
016700***********************************                               
016800*                                                                 
016900     OPEN    INPUT AS-TBL-File.                                   
017000     IF      NOT AS-TBL-Ok                                        
017100             DISPLAY AS100                                        
017200             SET  WS-Must-Abort TO TRUE                           
017300             GO TO AA010-Exit                                     
017400     END-IF.                                                      
017500     MOVE    SPACES          TO WS-Latest-Month.                  
017600     MOVE    "N"             TO WS-Any-Asi-Found.                 
017700     PERFORM BB010-Scan-One-Row UNTIL AS-TBL-Eof.                 
017800     CLOSE   AS-TBL-File.                                         
017900     IF      NOT Any-Asi-Was-Found                                
018000             DISPLAY AS101                                        
018100             SET  WS-Must-Abort TO TRUE                           
018200     END-IF.                                                      
018300*                                                                 
018400 AA010-Exit.  EXIT SECTION.                                       
018500*                                                                 
018600 BB010-Scan-One-Row        SECTION.                               
018700***********************************                               
018800*                                                                 
018900     READ    AS-TBL-File                                          
019000         AT END                                                   
019100             SET  AS-TBL-Eof TO TRUE                              
019200         NOT AT END                                               
019300             PERFORM ZZ090-Validate-Basin                         
019400             IF   AS-TBL-Asi-Miss = "N"                           
019500                  IF   AS-TBL-Date > WS-Latest-Month              
019600                       MOVE AS-TBL-Date TO WS-Latest-Month        
019700                  END-IF                                          
019800                  SET  Any-Asi-Was-Found TO TRUE                  
019900             END-IF                                               
020000     END-READ.                                                    
020100*                                                                 
020200 BB010-Exit.  EXIT SECTION.                                       
020300*                                                                 
020400 ZZ090-Validate-Basin      SECTION.                               
020500***********************************                               
020600*                                                                 
020700     MOVE    AS-TBL-Basin-Id TO WS-Scratch-Basin.                 
020800     IF      WS-Scratch-Basin-Num NOT NUMERIC                     
020900             DISPLAY AS102                                        
021000     END-IF.                                                      
021100*                                                                 
021200 ZZ090-Exit.  EXIT SECTION.                                       
021300*                                                                 
021400 AA020-Build-Unsorted-Month SECTION.                              
021500***********************************                               
021600*                                                                 
021700*  Second pass over the table, now that WS-Latest-Month is known  
021800*  - spool just that month's scored rows to the scratch file the  
021900*  sort step will pick up.                                        
022000*                                                                 
022100     OPEN    INPUT  AS-TBL-File.                                  
022200     OPEN    OUTPUT AS-BMO-File.                                  
022300     PERFORM BB020-Copy-One-Row UNTIL AS-TBL-Eof.                 
022400     CLOSE   AS-TBL-File.                                         
022500     CLOSE   AS-BMO-File.                                         
022600*                                                                 
022700 AA020-Exit.  EXIT SECTION.                                       
022800*                                                                 
022900 BB020-Copy-One-Row        SECTION.                               
023000***********************************                               
023100*                                                                 
023200     READ    AS-TBL-File                                          
023300         AT END                                                   
023400             SET  AS-TBL-Eof TO TRUE                              
023500         NOT AT END                                               
023600             IF   AS-TBL-Asi-Miss = "N"                           
023700                AND AS-TBL-Date = WS-Latest-Month                 
023800                  MOVE AS-TBL-Basin-Id    TO AS-BMO-Basin-Id      
023900                  MOVE AS-TBL-Date        TO AS-BMO-Date          
024000                  MOVE AS-TBL-Asi         TO AS-BMO-Asi           
024100                  MOVE AS-TBL-Twsa-Z      TO AS-BMO-Twsa-Z        
024200                  MOVE AS-TBL-Twsa-Z-Miss TO AS-BMO-Twsa-Z-Miss   
024300                  MOVE AS-TBL-Sm-Z        TO AS-BMO-Sm-Z          
024400                  MOVE AS-TBL-Sm-Z-Miss   TO AS-BMO-Sm-Z-Miss     
024500                  MOVE AS-TBL-Rain-Def-Z  TO AS-BMO-Rain-Def-Z    
024600                  MOVE AS-TBL-Rain-Def-Z-Miss TO                  
024700                       AS-BMO-Rain-Def-Z-Miss                     
024800                  ADD  1 TO WS-Month-Count                        
024900                  MOVE WS-Month-Count TO AS-BMO-Rrn               
025000                  WRITE AS-BMO-Record                             
025100             END-IF                                               
025200     END-READ.                                                    
025300*                                                                 
025400 BB020-Exit.  EXIT SECTION.                                       
025500*                                                                 
025600 AA030-Sort-Month-Rows     SECTION.                               
025700***********************************                               
025800*                                                                 
025900*  Ascending ASI - the worst basins (most negative) sort to the   
026000*  front, same USING/GIVING idiom as the old tax-roll sort.       
026100*  Rrn is the minor key so basins that tie on ASI keep the order  
026200*  they came off the table in, per the stable-sort rule.          
026300*                                                                 
026400     SORT    AS-SR2-File                                          
026500             ON ASCENDING KEY AS-SR2-Asi                          
026600             ON ASCENDING KEY AS-SR2-Rrn                          
026700             USING  AS-BMO-File                                   
026800             GIVING AS-STD-File.                                  
026900*                                                                 
027000 AA030-Exit.  EXIT SECTION.                                       
027100*                                                                 
027200 AA040-Write-Extract       SECTION.                               
027300***********************************                               
027400*                                                                 
027500     PERFORM ZZ095-Build-File-Name.                               
027600     OPEN    INPUT  AS-STD-File.                                  
027700     OPEN    OUTPUT AS-BRF-File.                                  
027800     PERFORM BB040-Copy-One-Extract                               
027900             UNTIL AS-STD-Eof OR WS-Out-Count >= 10.              
028000     CLOSE   AS-STD-File.                                         
028100     CLOSE   AS-BRF-File.                                         
028200*                                                                 
028300 AA040-Exit.  EXIT SECTION.                                       
028400*                                                                 
028500 BB040-Copy-One-Extract    SECTION.                               
028600***********************************                               
028700*                                                                 
028800     READ    AS-STD-File                                          
028900         AT END                                                   
029000             SET  AS-STD-Eof TO TRUE                              
029100         NOT AT END                                               
029200             MOVE AS-STD-Basin-Id    TO AS-BRF-Basin-Id           
029300             MOVE AS-STD-Date        TO AS-BRF-Date               
029400             MOVE AS-STD-Asi         TO AS-BRF-Asi                
029500             MOVE AS-STD-Twsa-Z      TO AS-BRF-Twsa-Z             
029600             MOVE AS-STD-Twsa-Z-Miss TO AS-BRF-Twsa-Z-Miss        
029700             MOVE AS-STD-Sm-Z        TO AS-BRF-Sm-Z               
029800             MOVE AS-STD-Sm-Z-Miss   TO AS-BRF-Sm-Z-Miss          
029900             MOVE AS-STD-Rain-Def-Z  TO AS-BRF-Rain-Def-Z         
030000             MOVE AS-STD-Rain-Def-Z-Miss TO                       
030100                  AS-BRF-Rain-Def-Z-Miss                          
030200             WRITE AS-BRF-Record                                  
030300             ADD  1 TO WS-Out-Count                               
030400     END-READ.                                                    
030500*                                                                 
030600 BB040-Exit.  EXIT SECTION.                                       
030700*                                                                 
030800 ZZ095-Build-File-Name     SECTION.                               
030900***********************************                               
031000*                                                                 
031100*  "brief_top10_" plus the scored month with its hyphens struck   
031200*  out - AS-BRF-File-Name shares storage with WS-File-Name-Block  
031300*  via the REDEFINES above.                                       
031400*                                                                 
031500     MOVE    WS-LMP-Year     TO WS-FNB-Year.                      
031600     MOVE    WS-LMP-Month    TO WS-FNB-Month.                     
031700     MOVE    WS-LMP-Day      TO WS-FNB-Day.                       
031800*                                                                 
031900 ZZ095-Exit.  EXIT SECTION.                                       
