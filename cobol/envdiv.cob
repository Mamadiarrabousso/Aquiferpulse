000100***************************************************************** 
000200*  Common ENVIRONMENT DIVISION boilerplate for the AquiferPulse   
000300*  Aquifer Stress Index (ASI) suite.  COPYd into every ASI        
000400*  program directly after the ENVIRONMENT DIVISION header.        
000500*                                                                 
000600*  11/08/26 rjp - Created, split off of the per-program copies    
000700*                 that were getting out of step with each other.  
000800***************************************************************** 
000900 CONFIGURATION SECTION.                                           
001000 SOURCE-COMPUTER.       AS-HOST-CPU.                              
001100 OBJECT-COMPUTER.       AS-HOST-CPU.                              
001200 SPECIAL-NAMES.                                                   
001300     C01                    IS TOP-OF-FORM                        
001400     UPSI-0                 IS AS-TEST-RUN-SWITCH                 
001500         ON STATUS           IS AS-TEST-RUN                       
001600         OFF STATUS          IS AS-PRODUCTION-RUN                 
001700     CLASS AS-NUMERIC-CLASS  IS "0123456789".                     
