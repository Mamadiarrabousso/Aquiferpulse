000100***************************************************************** 
000200*  SELECT clause for the brief top-10 extract file.               
000300*                                                                 
000400*  11/08/26 rjp - Created.                                        
000500***************************************************************** 
000600 SELECT AS-BRF-File        ASSIGN TO AS-BRF-File-Name             
000700     ORGANIZATION          LINE SEQUENTIAL                        
000800     FILE STATUS           IS AS-BRF-Status.                      
