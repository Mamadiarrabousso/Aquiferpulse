000100***************************************************************** 
000200*  FD for the ASI table file - record layout in wsastbl.cob.      
000300***************************************************************** 
000400 FD  AS-TBL-File.                                                 
000500 COPY "wsastbl.cob".                                              
