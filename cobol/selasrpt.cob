000100***************************************************************** 
000200*  SELECT clause for the weekly brief print file.                 
000300*                                                                 
000400*  11/08/26 rjp - Created.                                        
000500***************************************************************** 
000600 SELECT Print-File          ASSIGN TO "BRIEFRPT"                  
000700     ORGANIZATION           LINE SEQUENTIAL                       
000800     FILE STATUS            IS AS-RPT-Status.                     
