000100***************************************************************** 
000200*                                                               * 
000300*  Record Definition For Latest-Snapshot File                  *  
000400*     One record per basin in the basin master, written by     *  
000500*     COMPUTE-ASI for the latest month with any ASI coverage.  *  
000600*                                                               * 
000700***************************************************************** 
000800*  File size 112 bytes (line sequential, trailing sign bytes).    
000900*                                                                 
001000* 11/08/26 rjp - Created.                                         
001100*                                                                 
001200 01  AS-SNP-Record          SIGN IS TRAILING SEPARATE.            
001300     03  AS-SNP-Basin-Id        PIC X(08).                        
001400     03  AS-SNP-Name            PIC X(40).                        
001500     03  AS-SNP-Date            PIC X(10).                        
001600     03  AS-SNP-Twsa-Z          PIC S9(03)V9(03).                 
001700     03  AS-SNP-Twsa-Z-Miss     PIC X.                            
001800     03  AS-SNP-Sm-Z            PIC S9(03)V9(03).                 
001900     03  AS-SNP-Sm-Z-Miss       PIC X.                            
002000     03  AS-SNP-Rain-Z          PIC S9(03)V9(03).                 
002100     03  AS-SNP-Rain-Z-Miss     PIC X.                            
002200     03  AS-SNP-Rain-Def-Z      PIC S9(03)V9(03).                 
002300     03  AS-SNP-Rain-Def-Z-Miss PIC X.                            
002400     03  AS-SNP-Asi             PIC S9(03)V9(03).                 
002500     03  AS-SNP-Asi-Miss        PIC X.                            
002600     03  AS-SNP-Class           PIC X(07).                        
002700     03  FILLER                 PIC X(04).                        
