000100***************************************************************** 
000200*                                                               * 
000300*  Record Definition For Brief Top-10 Extract File              * 
000400*     At most 10 records, ascending ASI, most-stressed first.  *  
000500*     File name embeds the brief month - see AA040 in asibrief. * 
000600*                                                               * 
000700***************************************************************** 
000800*  File size 64 bytes (line sequential, trailing sign bytes).     
000900*                                                                 
001000* 11/08/26 rjp - Created.                                         
001100*                                                                 
001200 01  AS-BRF-Record          SIGN IS TRAILING SEPARATE.            
001300     03  AS-BRF-Basin-Id        PIC X(08).                        
001400     03  AS-BRF-Date            PIC X(10).                        
001500     03  AS-BRF-Asi             PIC S9(03)V9(03).                 
001600     03  AS-BRF-Twsa-Z          PIC S9(03)V9(03).                 
001700     03  AS-BRF-Twsa-Z-Miss     PIC X.                            
001800     03  AS-BRF-Sm-Z            PIC S9(03)V9(03).                 
001900     03  AS-BRF-Sm-Z-Miss       PIC X.                            
002000     03  AS-BRF-Rain-Def-Z      PIC S9(03)V9(03).                 
002100     03  AS-BRF-Rain-Def-Z-Miss PIC X.                            
002200     03  FILLER                 PIC X(08).                        
