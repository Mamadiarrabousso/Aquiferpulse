000100***************************************************************** 
000200*                                                               * 
000300*            AquiferPulse - Compute ASI Engine                  * 
000400*                                                               * 
000500*        Merges the three monthly basin feeds, scores          *  
000600*        and classifies each basin-month, writes the ASI       *  
000700*        table and the latest per-basin snapshot.               * 
000800*                                                               * 
000900***************************************************************** 
001000*                                                                 
001100 IDENTIFICATION          DIVISION.                                
001200*================================                                 
001300*                                                                 
001400 PROGRAM-ID.             ASICOMP.                                 
001500*                                                                 
001600 AUTHOR.                 R J PARTRIDGE.                           
001700*                                                                 
001800 INSTALLATION.           APPLEWOOD COMPUTERS - HYDROLOGY DESK.    
001900*                                                                 
002000 DATE-WRITTEN.           11/08/26.                                
002100*                                                                 
002200 DATE-COMPILED.                                                   
002300*                                                                 
002400 SECURITY.               COPYRIGHT (C) 2026, APPLEWOOD COMPUTERS. 
002500*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC 
002600*                        LICENSE.  SEE THE FILE COPYING FOR       
002700*                        DETAILS.                                 
002800*                                                                 
002900*    Remarks.            Monthly Aquifer Stress Index compute     
003000*                        engine for the Senegal basin feeds.      
003100*                                                                 
003200*    Version.            See Prog-Name in WS.                     
003300*                                                                 
003400*    Called Modules.     None.                                    
003500*                                                                 
003600*    Files used :                                                 
003700*                        gracefd.   TWSA feed.                    
003800*                        era5fd.    SM feed.                      
003900*                        imergfd.   Rainfall/deficit feed.        
004000*                        basinfd.   Basin master.                 
004100*                        asitblfd.  ASI table (output).           
004200*                        snapfd.    Latest snapshot (output).     
004300*                                                                 
004400*    Error messages used.                                         
004500*                        AS001 - AS006.                           
004600*                                                                 
004700* Changes:                                                        
004800* 11/08/26 rjp - 1.0.00 Created - ported off the old grace/era5/  
004900*                       imerg merge scripts onto batch COBOL.     
005000* 14/08/26 rjp -    .01 Added population-sd guard - sd = zero was 
005100*                       blowing up the z-score divide.            
005200* 02/09/26 rjp -    .02 Y2K note - AS-TBL-Date carries full ccyy  
005300*                       already, no 2-digit year anywhere in this 
005400*                       suite, confirmed clean.                   
005500* 29/09/26 rjp -    .03 Re-normalise weights when a component is  
005600*                       missing - was using fixed 0.4/0.4/0.2 and 
005700*                       silently treating missing as zero. Wrong. 
005800*                                                                 
005900***************************************************************** 
006000*                                                                 
006100 ENVIRONMENT              DIVISION.                               
006200*================================                                 
006300*                                                                 
006400 COPY "envdiv.cob".                                               
006500*                                                                 
006600 INPUT-OUTPUT             SECTION.                                
006700 FILE-CONTROL.                                                    
006800 COPY "selasgrc.cob".                                             
006900 COPY "selaser5.cob".                                             
007000 COPY "selasimg.cob".                                             
007100 COPY "selasbsn.cob".                                             
007200 COPY "selastbl.cob".                                             
007300 COPY "selassnp.cob".                                             
007400*                                                                 
007500     SELECT AS-USN-File    ASSIGN TO "ASIUSNFD"                   
007600         ORGANIZATION      LINE SEQUENTIAL                        
007700         FILE STATUS       IS AS-USN-Status.                      
007800*                                                                 
007900*  AS-SRT-File is the sort work file for AA050 - an SD entry in   
008000*  the FILE SECTION is all a sort-work file takes, no SELECT.     
008100*                                                                 
008200 DATA                     DIVISION.                               
008300*================================                                 
008400*                                                                 
008500 FILE SECTION.                                                    
008600*                                                                 
008700 COPY "fdasgrc.cob".                                              
008800 COPY "fdaser5.cob".                                              
008900 COPY "fdasimg.cob".                                              
009000 COPY "fdasbsn.cob".                                              
009100 COPY "fdastbl.cob".                                              
009200 COPY "fdassnp.cob".                                              
009300*                                                                 
009400 FD  AS-USN-File.                                                 
009500 COPY "wsasusn.cob".                                              
009600*                                                                 
009700 SD  AS-SRT-File.                                                 
009800 COPY "wsassrt.cob".                                              
009900*                                                                 
010000 WORKING-STORAGE          SECTION.                                
010100*------------------------                                         
010200 77  Prog-Name             PIC X(17) VALUE "ASICOMP (1.0.03)".    
010300*                                                                 
010400 01  WS-File-Status.                                              
010500     03  AS-GRC-Status     PIC XX.                                
010600         88  AS-GRC-Ok             VALUE "00".                    
010700         88  AS-GRC-Eof            VALUE "10".                    
010800     03  AS-SM-Status      PIC XX.                                
010900         88  AS-SM-Ok              VALUE "00".                    
011000         88  AS-SM-Eof             VALUE "10".                    
011100     03  AS-RN-Status      PIC XX.                                
011200         88  AS-RN-Ok              VALUE "00".                    
011300         88  AS-RN-Eof             VALUE "10".                    
011400     03  AS-BSN-Status     PIC XX.                                
011500         88  AS-BSN-Ok             VALUE "00".                    
011600         88  AS-BSN-Eof            VALUE "10".                    
011700     03  AS-TBL-Status     PIC XX.                                
011800     03  AS-SNP-Status     PIC XX.                                
011900     03  AS-USN-Status     PIC XX.                                
012000     03  FILLER            PIC X(06).                             
012100*                                                                 
012200 01  WS-Feed-Switches.                                            
012300     03  WS-Grace-Present  PIC X     VALUE "N".                   
012400         88  Grace-Is-Present      VALUE "Y".                     
012500     03  WS-Era5-Present   PIC X     VALUE "N".                   
012600         88  Era5-Is-Present       VALUE "Y".                     
012700     03  WS-Imerg-Present  PIC X     VALUE "N".                   
012800         88  Imerg-Is-Present      VALUE "Y".                     
012900     03  FILLER            PIC X(05).                             
013000*                                                                 
013100 01  WS-Counters.                                                 
013200     03  WS-Entry-Count    PIC 9(04)       COMP.                  
013300     03  WS-Master-Count   PIC 9(04)       COMP.                  
013400     03  WS-Stat-Count     PIC 9(04)       COMP.                  
013500     03  WS-Idx            PIC 9(04)       COMP.                  
013600     03  WS-Idx2           PIC 9(04)       COMP.                  
013700     03  WS-Found-Idx      PIC 9(04)       COMP.                  
013800     03  WS-Present-N      PIC 9(05)       COMP.                  
013900     03  WS-Latest-Idx     PIC 9(04)       COMP.                  
014000     03  WS-Stat-Idx       PIC 9(04)       COMP.                  
014100     03  WS-Sqrt-Iter      PIC 9(02)       COMP.                  
014200     03  FILLER            PIC X(04).                             
014300*                                                                 
014400 01  WS-Abort-Switch       PIC X           VALUE "N".             
014500     88  WS-Must-Abort             VALUE "Y".                     
014600*                                                                 
014700 01  WS-Work-Table.                                               
014800     03  WS-Work-Entry     OCCURS 3000 TIMES.                     
014900         05  WK-Basin-Id         PIC X(08).                       
015000         05  WK-Date             PIC X(10).                       
015100         05  WK-Twsa             PIC S9(07)V9(04).                
015200         05  WK-Twsa-Miss        PIC X.                           
015300         05  WK-Sm               PIC S9(07)V9(04).                
015400         05  WK-Sm-Miss          PIC X.                           
015500         05  WK-Rain             PIC S9(07)V9(04).                
015600         05  WK-Rain-Miss        PIC X.                           
015700         05  WK-Rain-Def         PIC S9(07)V9(04).                
015800         05  WK-Rain-Def-Miss    PIC X.                           
015900         05  WK-Twsa-Z           PIC S9(03)V9(03).                
016000         05  WK-Twsa-Z-Miss      PIC X.                           
016100         05  WK-Sm-Z             PIC S9(03)V9(03).                
016200         05  WK-Sm-Z-Miss        PIC X.                           
016300         05  WK-Rain-Z           PIC S9(03)V9(03).                
016400         05  WK-Rain-Z-Miss      PIC X.                           
016500         05  WK-Rain-Def-Z       PIC S9(03)V9(03).                
016600         05  WK-Rain-Def-Z-Miss  PIC X.                           
016700         05  WK-Asi              PIC S9(03)V9(03).                
016800         05  WK-Asi-Miss         PIC X.                           
016900         05  WK-Class            PIC X(07).                       
017000*                                                                 
017100 01  WS-Master-Table.                                             
017200     03  WS-Master-Entry   OCCURS 300 TIMES.                      
017300         05  MST-Basin-Id        PIC X(08).                       
017400         05  MST-Name            PIC X(40).                       
017500*                                                                 
017600 01  WS-Stat-Table.                                               
017700     03  WS-Stat-Entry     OCCURS 300 TIMES.                      
017800         05  STA-Basin-Id         PIC X(08).                      
017900         05  STA-Rn-Kind          PIC X.                          
018000         05  STA-Twsa-N           PIC 9(05)         COMP.         
018100         05  STA-Twsa-Sum         PIC S9(09)V9(04)  COMP-3.       
018200         05  STA-Twsa-Sumsq       PIC S9(13)V9(04)  COMP-3.       
018300         05  STA-Twsa-Mean        PIC S9(07)V9(04)  COMP-3.       
018400         05  STA-Twsa-Sd          PIC S9(07)V9(04)  COMP-3.       
018500         05  STA-Sm-N             PIC 9(05)         COMP.         
018600         05  STA-Sm-Sum           PIC S9(09)V9(04)  COMP-3.       
018700         05  STA-Sm-Sumsq         PIC S9(13)V9(04)  COMP-3.       
018800         05  STA-Sm-Mean          PIC S9(07)V9(04)  COMP-3.       
018900         05  STA-Sm-Sd            PIC S9(07)V9(04)  COMP-3.       
019000         05  STA-Rn-N             PIC 9(05)         COMP.         
019100         05  STA-Rn-Sum           PIC S9(09)V9(04)  COMP-3.       
019200         05  STA-Rn-Sumsq         PIC S9(13)V9(04)  COMP-3.       
019300         05  STA-Rn-Mean          PIC S9(07)V9(04)  COMP-3.       
019400         05  STA-Rn-Sd            PIC S9(07)V9(04)  COMP-3.       
019500*                                                                 
019600 01  WS-Calc-Fields.                                              
019700     03  WS-Variance       PIC S9(13)V9(08)  COMP-3.              
019800     03  WS-Mean-Sq        PIC S9(13)V9(08)  COMP-3.              
019900     03  WS-Weight-Sum     PIC S9(03)V9(04)  COMP-3.              
020000     03  WS-Wtd-Sum        PIC S9(05)V9(04)  COMP-3.              
020100     03  WS-Z-Temp         PIC S9(05)V9(04)  COMP-3.              
020200     03  WS-Raw-Asi        PIC S9(05)V9(04)  COMP-3.              
020300     03  WS-Twsa-Z-Raw     PIC S9(05)V9(04)  COMP-3.              
020400     03  WS-Sm-Z-Raw       PIC S9(05)V9(04)  COMP-3.              
020500     03  WS-Rain-Z-Raw     PIC S9(05)V9(04)  COMP-3.              
020600     03  WS-Rain-Def-Z-Raw PIC S9(05)V9(04)  COMP-3.              
020700     03  WS-Sqrt-X         PIC S9(13)V9(08)  COMP-3.              
020800     03  WS-Sqrt-Guess     PIC S9(13)V9(08)  COMP-3.              
020900     03  WS-Sqrt-Result    PIC S9(13)V9(08)  COMP-3.              
021000     03  FILLER            PIC X(04).                             
021100*                                                                 
021200 01  WS-Scratch-Basin      PIC X(08).                             
021300 01  WS-Scratch-Basin-Num  REDEFINES WS-Scratch-Basin             
021400                           PIC 9(08).                             
021500*                                                                 
021600 01  WS-Scratch-Date       PIC X(10).                             
021700 01  WS-Scratch-Date-Parts REDEFINES WS-Scratch-Date.             
021800     03  WS-SDP-Year       PIC X(04).                             
021900     03  WS-SDP-Dash-1     PIC X.                                 
022000     03  WS-SDP-Month      PIC XX.                                
022100     03  WS-SDP-Dash-2     PIC X.                                 
022200     03  WS-SDP-Day        PIC XX.                                
022300*                                                                 
022400 01  WS-Current-Date-Data.                                        
022500     03  WS-CD-CCYY        PIC 9(04).                             
022600     03  WS-CD-MM          PIC 99.                                
022700     03  WS-CD-DD          PIC 99.                                
022800     03  WS-CD-HH          PIC 99.                                
022900     03  WS-CD-MIN         PIC 99.                                
023000     03  WS-CD-SS          PIC 99.                                
023100     03  WS-CD-SSS         PIC 9(03).                             
023200     03  WS-CD-DIFF        PIC S9(04).                            
023300 01  WS-CD-Alt             REDEFINES WS-Current-Date-Data.        
023400     03  WS-CDA-Date       PIC 9(08).                             
023500     03  FILLER            PIC X(09).                             
023600*                                                                 
023700 01  WS-Accept-Date.                                              
023800     03  WS-AD-YY          PIC 99.                                
023900     03  WS-AD-MM          PIC 99.                                
024000     03  WS-AD-DD          PIC 99.                                
024100*                                                                 
024200 01  WS-Accept-Time.                                              
024300     03  WS-AT-HH          PIC 99.                                
024400     03  WS-AT-MIN         PIC 99.                                
024500     03  WS-AT-SS          PIC 99.                                
024600*                                                                 
024700 01  WS-Latest-Month       PIC X(10)    VALUE SPACES.             
024800 01  WS-Any-Asi-Found      PIC X        VALUE "N".                
024900     88  Any-Asi-Was-Found         VALUE "Y".                     
025000 01  WS-Max-Date-Seen      PIC X(10)    VALUE SPACES.             
025100*                                                                 
025200 01  Error-Messages.                                              
025300     03  AS001   PIC X(46) VALUE                                  
025400         "AS001 Aborting run - no usable feed present".           
025500     03  AS002   PIC X(40) VALUE                                  
025600         "AS002 Grace feed not found - continuing".               
025700     03  AS003   PIC X(39) VALUE                                  
025800         "AS003 Era5 feed not found - continuing".                
025900     03  AS004   PIC X(40) VALUE                                  
026000         "AS004 Imerg feed not found - continuing".               
026100     03  AS005   PIC X(35) VALUE                                  
026200         "AS005 Basin master file not found.".                    
026300     03  AS006   PIC X(38) VALUE                                  
026400         "AS006 Work table full - basin lost.".                   
026500*                                                                 
026600 PROCEDURE               DIVISION.                                
026700*===============================                                  
026800*                                                                 
026900 AA000-Main               SECTION.                                
027000***********************************                               
027100*                                                                 
027200     MOVE    ZERO          TO WS-Entry-Count                      
027300     MOVE    ZERO          TO WS-Master-Count                     
027400     MOVE    ZERO          TO WS-Stat-Count.                      
027500     PERFORM ZZ005-Stamp-Run-Date.                                
027600     PERFORM AA010-Open-Files.                                    
027700     IF      WS-Must-Abort                                        
027800             DISPLAY AS001                                        
027900             GOBACK                                               
028000     END-IF.                                                      
028100     PERFORM AA012-Load-Basin-Master.                             
028200     PERFORM AA020-Merge-Feeds.                                   
028300     PERFORM AA030-Compute-Zscores.                               
028400     PERFORM AA040-Compute-Asi                                    
028500             VARYING WS-Idx FROM 1 BY 1                           
028600             UNTIL   WS-Idx > WS-Entry-Count.                     
028700     PERFORM AA050-Sort-And-Write-Table.                          
028800     PERFORM AA055-Find-Latest-Month.                             
028900     PERFORM AA060-Build-Snapshot.                                
029000     CLOSE   AS-BSN-File AS-SNP-File.                             
029100     GOBACK.                                                      
029200*                                                                 
029300 AA000-Exit.  EXIT SECTION.                                       
029400*                                                                 
029500 ZZ005-Stamp-Run-Date      SECTION.                               
029600***********************************                               
029700*                                                                 
029800*  Classic 6-digit ACCEPT FROM DATE carries no century, so this   
029900*  shop windows it the same way the payroll suite was patched for 
030000*  Y2K - 00-49 is 20xx, 50-99 is 19xx.                            
030100*                                                                 
030200     ACCEPT  WS-Accept-Date FROM DATE.                            
030300     ACCEPT  WS-Accept-Time FROM TIME.                            
030400     IF      WS-AD-YY < 50                                        
030500             ADD  2000        WS-AD-YY GIVING WS-CD-CCYY          
030600     ELSE                                                         
030700             ADD  1900        WS-AD-YY GIVING WS-CD-CCYY          
030800     END-IF.                                                      
030900     MOVE    WS-AD-MM         TO WS-CD-MM.                        
031000     MOVE    WS-AD-DD         TO WS-CD-DD.                        
031100     MOVE    WS-AT-HH         TO WS-CD-HH.                        
031200     MOVE    WS-AT-MIN        TO WS-CD-MIN.                       
031300     MOVE    WS-AT-SS         TO WS-CD-SS.                        
031400     MOVE    ZERO             TO WS-CD-SSS.                       
031500     MOVE    ZERO             TO WS-CD-DIFF.                      
031600     DISPLAY "ASICOMP - RUN DATE " WS-CDA-Date.                   
031700*                                                                 
031800 ZZ005-Exit.  EXIT SECTION.                                       
031900*                                                                 
032000 AA010-Open-Files          SECTION.                               
032100***********************************                               
032200*                                                                 
032300*  Any one feed may be absent - warn and carry on.  All three     
032400*  absent is fatal, per AS001.                                    
032500*                                                                 
032600     OPEN    INPUT  AS-GRC-File.                                  
032700     IF      AS-GRC-Ok                                            
032800             SET    Grace-Is-Present TO TRUE                      
032900     ELSE                                                         
033000             DISPLAY AS002                                        
033100     END-IF.                                                      
033200*                                                                 
033300     OPEN    INPUT  AS-SM-File.                                   
033400     IF      AS-SM-Ok                                             
033500             SET    Era5-Is-Present  TO TRUE                      
033600     ELSE                                                         
033700             DISPLAY AS003                                        
033800     END-IF.                                                      
033900*                                                                 
034000     OPEN    INPUT  AS-RN-File.                                   
034100     IF      AS-RN-Ok                                             
034200             SET    Imerg-Is-Present TO TRUE                      
034300     ELSE                                                         
034400             DISPLAY AS004                                        
034500     END-IF.                                                      
034600*                                                                 
034700     IF      NOT Grace-Is-Present                                 
034800         AND NOT Era5-Is-Present                                  
034900         AND NOT Imerg-Is-Present                                 
035000             SET    WS-Must-Abort TO TRUE                         
035100             GO TO  AA010-Exit                                    
035200     END-IF.                                                      
035300*                                                                 
035400     OPEN    INPUT  AS-BSN-File.                                  
035500     IF      NOT AS-BSN-Ok                                        
035600             DISPLAY AS005                                        
035700             SET    WS-Must-Abort TO TRUE                         
035800     END-IF.                                                      
035900*                                                                 
036000 AA010-Exit.  EXIT SECTION.                                       
036100*                                                                 
036200 AA012-Load-Basin-Master    SECTION.                              
036300***********************************                               
036400*                                                                 
036500     IF      WS-Must-Abort                                        
036600             GO TO AA012-Exit.                                    
036700     PERFORM BB012-Read-One-Basin UNTIL AS-BSN-Eof.               
036800     CLOSE   AS-BSN-File.                                         
036900     OPEN    INPUT AS-BSN-File.                                   
037000*                                                                 
037100 AA012-Exit.  EXIT SECTION.                                       
037200*                                                                 
037300 BB012-Read-One-Basin      SECTION.                               
037400***********************************                               
037500*                                                                 
037600     READ    AS-BSN-File                                          
037700         AT END                                                   
037800             SET  AS-BSN-Eof TO TRUE                              
037900         NOT AT END                                               
038000             ADD  1 TO WS-Master-Count                            
038100             MOVE AS-BSN-Id   TO MST-Basin-Id (WS-Master-Count)   
038200             MOVE AS-BSN-Name TO MST-Name     (WS-Master-Count)   
038300     END-READ.                                                    
038400*                                                                 
038500 BB012-Exit.  EXIT SECTION.                                       
038600*                                                                 
038700 AA020-Merge-Feeds         SECTION.                               
038800***********************************                               
038900*                                                                 
039000*  Outer-join the three feeds into WS-Work-Table, keyed on        
039100*  basin-id/date.  Missing flags default to "Y" for an entry      
039200*  created by a feed that does not carry that column.             
039300*                                                                 
039400     IF      Grace-Is-Present                                     
039500             PERFORM BB020-Read-Grace UNTIL AS-GRC-Eof            
039600     END-IF.                                                      
039700     IF      Era5-Is-Present                                      
039800             PERFORM BB021-Read-Era5  UNTIL AS-SM-Eof             
039900     END-IF.                                                      
040000     IF      Imerg-Is-Present                                     
040100             PERFORM BB022-Read-Imerg UNTIL AS-RN-Eof             
040200     END-IF.                                                      
040300*                                                                 
040400 AA020-Exit.  EXIT SECTION.                                       
040500*                                                                 
040600 BB020-Read-Grace          SECTION.                               
040700***********************************                               
040800*                                                                 
040900     READ    AS-GRC-File                                          
041000         AT END                                                   
041100             SET  AS-GRC-Eof TO TRUE                              
041200         NOT AT END                                               
041300             MOVE AS-GRC-Basin-Id   TO WS-Scratch-Basin           
041400             MOVE AS-GRC-Date       TO WS-Scratch-Date            
041500             PERFORM ZZ080-Normalize-Date                         
041600             PERFORM BB025-Find-Or-Insert-Entry                   
041700             MOVE AS-GRC-Twsa       TO WK-Twsa      (WS-Found-Idx)
041800             MOVE AS-GRC-Twsa-Miss  TO                            
041900                  WK-Twsa-Miss       (WS-Found-Idx)               
042000     END-READ.                                                    
042100*                                                                 
042200 BB020-Exit.  EXIT SECTION.                                       
042300*                                                                 
042400 BB021-Read-Era5           SECTION.                               
042500***********************************                               
042600*                                                                 
042700     READ    AS-SM-File                                           
042800         AT END                                                   
042900             SET  AS-SM-Eof  TO TRUE                              
043000         NOT AT END                                               
043100             MOVE AS-SM-Basin-Id    TO WS-Scratch-Basin           
043200             MOVE AS-SM-Date        TO WS-Scratch-Date            
043300             PERFORM ZZ080-Normalize-Date                         
043400             PERFORM BB025-Find-Or-Insert-Entry                   
043500             MOVE AS-SM-Sm          TO WK-Sm        (WS-Found-Idx)
043600             MOVE AS-SM-Sm-Miss     TO WK-Sm-Miss   (WS-Found-Idx)
043700     END-READ.                                                    
043800*                                                                 
043900 BB021-Exit.  EXIT SECTION.                                       
044000*                                                                 
044100 BB022-Read-Imerg          SECTION.                               
044200***********************************                               
044300*                                                                 
044400*  The imerg feed carries either a rainfall total or a rainfall   
044500*  deficit on a given row, flagged by AS-RN-Kind - never both.    
044600*                                                                 
044700     READ    AS-RN-File                                           
044800         AT END                                                   
044900             SET  AS-RN-Eof  TO TRUE                              
045000         NOT AT END                                               
045100             MOVE AS-RN-Basin-Id    TO WS-Scratch-Basin           
045200             MOVE AS-RN-Date        TO WS-Scratch-Date            
045300             PERFORM ZZ080-Normalize-Date                         
045400             PERFORM BB025-Find-Or-Insert-Entry                   
045500             IF   AS-RN-Kind-Is-Rainfall                          
045600                  MOVE AS-RN-Value TO                             
045700                      WK-Rain (WS-Found-Idx)                      
045800                  MOVE AS-RN-Miss  TO                             
045900                      WK-Rain-Miss (WS-Found-Idx)                 
046000             ELSE                                                 
046100                  MOVE AS-RN-Value TO                             
046200                      WK-Rain-Def (WS-Found-Idx)                  
046300                  MOVE AS-RN-Miss  TO                             
046400                      WK-Rain-Def-Miss (WS-Found-Idx)             
046500             END-IF                                               
046600     END-READ.                                                    
046700*                                                                 
046800 BB022-Exit.  EXIT SECTION.                                       
046900*                                                                 
047000 BB025-Find-Or-Insert-Entry SECTION.                              
047100***********************************                               
047200*                                                                 
047300*  Linear search of WS-Work-Table on (WS-Scratch-Basin,           
047400*  WS-Scratch-Date) - appends a fresh all-missing entry when the  
047500*  pair is not yet on file.  Leaves the slot in WS-Found-Idx.     
047600*                                                                 
047700     MOVE    ZERO           TO WS-Found-Idx.                      
047800     PERFORM BB026-Scan-One-Entry                                 
047900             VARYING WS-Idx2 FROM 1 BY 1                          
048000             UNTIL   WS-Idx2 > WS-Entry-Count                     
048100                  OR WS-Found-Idx NOT = ZERO.                     
048200     IF      WS-Found-Idx = ZERO                                  
048300             IF   WS-Entry-Count >= 3000                          
048400                  DISPLAY AS006                                   
048500             ELSE                                                 
048600                  ADD  1 TO WS-Entry-Count                        
048700                  MOVE WS-Scratch-Basin TO                        
048800                      WK-Basin-Id (WS-Entry-Count)                
048900                  MOVE WS-Scratch-Date TO                         
049000                      WK-Date (WS-Entry-Count)                    
049100                  MOVE "Y" TO WK-Twsa-Miss     (WS-Entry-Count)   
049200                  MOVE "Y" TO WK-Sm-Miss       (WS-Entry-Count)   
049300                  MOVE "Y" TO WK-Rain-Miss     (WS-Entry-Count)   
049400                  MOVE "Y" TO WK-Rain-Def-Miss (WS-Entry-Count)   
049500                  MOVE WS-Entry-Count TO WS-Found-Idx             
049600             END-IF                                               
049700     END-IF.                                                      
049800*                                                                 
049900 BB025-Exit.  EXIT SECTION.                                       
050000*                                                                 
050100 BB026-Scan-One-Entry      SECTION.                               
050200***********************************                               
050300*                                                                 
050400     IF      WK-Basin-Id (WS-Idx2) = WS-Scratch-Basin             
050500        AND  WK-Date     (WS-Idx2) = WS-Scratch-Date              
050600             MOVE WS-Idx2 TO WS-Found-Idx                         
050700     END-IF.                                                      
050800*                                                                 
050900 BB026-Exit.  EXIT SECTION.                                       
051000*                                                                 
051100 ZZ080-Normalize-Date      SECTION.                               
051200***********************************                               
051300*                                                                 
051400*  Feeds are monthly - force the day portion to the first of the  
051500*  month so a basin-month merges onto one work-table row however  
051600*  the source file happened to date-stamp it.                     
051700*                                                                 
051800     MOVE    "01"           TO WS-SDP-Day.                        
051900*                                                                 
052000 ZZ080-Exit.  EXIT SECTION.                                       
052100*                                                                 
052200 AA030-Compute-Zscores     SECTION.                               
052300***********************************                               
052400*                                                                 
052500*  Two passes over the stat table per basin: accumulate N / sum / 
052600*  sum-of-squares (step 1), then turn those into mean and         
052700*  population standard deviation (step 2).  A third pass over the 
052800*  work table applies the z-scores (step 3).                      
052900*                                                                 
053000     PERFORM BB030-Accumulate-One-Entry                           
053100             VARYING WS-Idx FROM 1 BY 1                           
053200             UNTIL   WS-Idx > WS-Entry-Count.                     
053300     PERFORM BB035-Finish-One-Basin-Stat                          
053400             VARYING WS-Idx FROM 1 BY 1                           
053500             UNTIL   WS-Idx > WS-Stat-Count.                      
053600*                                                                 
053700 AA030-Exit.  EXIT SECTION.                                       
053800*                                                                 
053900 BB030-Accumulate-One-Entry SECTION.                              
054000***********************************                               
054100*                                                                 
054200     PERFORM BB031-Find-Or-Insert-Stat.                           
054300     IF      WK-Twsa-Miss (WS-Idx) = "N"                          
054400             ADD  1 TO STA-Twsa-N (WS-Stat-Idx)                   
054500             ADD  WK-Twsa (WS-Idx) TO STA-Twsa-Sum (WS-Stat-Idx)  
054600             COMPUTE WS-Mean-Sq =                                 
054700                     WK-Twsa (WS-Idx) * WK-Twsa (WS-Idx)          
054800             ADD  WS-Mean-Sq TO STA-Twsa-Sumsq (WS-Stat-Idx)      
054900     END-IF.                                                      
055000     IF      WK-Sm-Miss (WS-Idx) = "N"                            
055100             ADD  1 TO STA-Sm-N (WS-Stat-Idx)                     
055200             ADD  WK-Sm (WS-Idx) TO STA-Sm-Sum (WS-Stat-Idx)      
055300             COMPUTE WS-Mean-Sq =                                 
055400                     WK-Sm (WS-Idx) * WK-Sm (WS-Idx)              
055500             ADD  WS-Mean-Sq TO STA-Sm-Sumsq (WS-Stat-Idx)        
055600     END-IF.                                                      
055700*                                                                 
055800*  Rainfall and rainfall-deficit share one statistics slot - the  
055900*  basin's primary rain kind is whichever turns up there first.   
056000*                                                                 
056100     IF      WK-Rain-Miss (WS-Idx) = "N"                          
056200             IF   STA-Rn-Kind (WS-Stat-Idx) = SPACE               
056300                  MOVE "R" TO STA-Rn-Kind (WS-Stat-Idx)           
056400             END-IF                                               
056500             IF   STA-Rn-Kind (WS-Stat-Idx) = "R"                 
056600                  ADD  1 TO STA-Rn-N (WS-Stat-Idx)                
056700                  ADD  WK-Rain (WS-Idx) TO                        
056800                       STA-Rn-Sum (WS-Stat-Idx)                   
056900                  COMPUTE WS-Mean-Sq =                            
057000                          WK-Rain (WS-Idx) * WK-Rain (WS-Idx)     
057100                  ADD  WS-Mean-Sq TO STA-Rn-Sumsq (WS-Stat-Idx)   
057200             END-IF                                               
057300     END-IF.                                                      
057400     IF      WK-Rain-Def-Miss (WS-Idx) = "N"                      
057500             IF   STA-Rn-Kind (WS-Stat-Idx) = SPACE               
057600                  MOVE "D" TO STA-Rn-Kind (WS-Stat-Idx)           
057700             END-IF                                               
057800             IF   STA-Rn-Kind (WS-Stat-Idx) = "D"                 
057900                  ADD  1 TO STA-Rn-N (WS-Stat-Idx)                
058000                  ADD  WK-Rain-Def (WS-Idx) TO                    
058100                      STA-Rn-Sum (WS-Stat-Idx)                    
058200                  COMPUTE WS-Mean-Sq =                            
058300                          WK-Rain-Def (WS-Idx) *                  
058400                          WK-Rain-Def (WS-Idx)                    
058500                  ADD  WS-Mean-Sq TO STA-Rn-Sumsq (WS-Stat-Idx)   
058600             END-IF                                               
058700     END-IF.                                                      
058800*                                                                 
058900 BB030-Exit.  EXIT SECTION.                                       
059000*                                                                 
059100 BB031-Find-Or-Insert-Stat SECTION.                               
059200***********************************                               
059300*                                                                 
059400     MOVE    WK-Basin-Id (WS-Idx) TO WS-Scratch-Basin.            
059500     MOVE    ZERO           TO WS-Found-Idx.                      
059600     PERFORM BB032-Scan-One-Stat                                  
059700             VARYING WS-Idx2 FROM 1 BY 1                          
059800             UNTIL   WS-Idx2 > WS-Stat-Count                      
059900                  OR WS-Found-Idx NOT = ZERO.                     
060000     IF      WS-Found-Idx = ZERO                                  
060100             ADD  1 TO WS-Stat-Count                              
060200             MOVE WS-Scratch-Basin TO STA-Basin-Id (WS-Stat-Count)
060300             MOVE SPACE    TO STA-Rn-Kind    (WS-Stat-Count)      
060400             MOVE ZERO     TO STA-Twsa-N     (WS-Stat-Count)      
060500                              STA-Twsa-Sum   (WS-Stat-Count)      
060600                              STA-Twsa-Sumsq (WS-Stat-Count)      
060700                              STA-Sm-N       (WS-Stat-Count)      
060800                              STA-Sm-Sum     (WS-Stat-Count)      
060900                              STA-Sm-Sumsq   (WS-Stat-Count)      
061000                              STA-Rn-N       (WS-Stat-Count)      
061100                              STA-Rn-Sum     (WS-Stat-Count)      
061200                              STA-Rn-Sumsq   (WS-Stat-Count)      
061300             MOVE WS-Stat-Count TO WS-Found-Idx                   
061400     END-IF.                                                      
061500     MOVE    WS-Found-Idx    TO WS-Stat-Idx.                      
061600*                                                                 
061700 BB031-Exit.  EXIT SECTION.                                       
061800*                                                                 
061900 BB032-Scan-One-Stat       SECTION.                               
062000***********************************                               
062100*                                                                 
062200     IF      STA-Basin-Id (WS-Idx2) = WS-Scratch-Basin            
062300             MOVE WS-Idx2 TO WS-Found-Idx                         
062400     END-IF.                                                      
062500*                                                                 
062600 BB032-Exit.  EXIT SECTION.                                       
062700*                                                                 
062800 BB035-Finish-One-Basin-Stat SECTION.                             
062900***********************************                               
063000*                                                                 
063100*  Population variance = mean-of-squares minus square-of-mean.    
063200*  Std dev comes off ZZ095's own little Newton-Raphson square     
063300*  root - this shop's compilers never carried FUNCTION SQRT.      
063400*                                                                 
063500     MOVE    WS-Idx          TO WS-Stat-Idx.                      
063600     IF      STA-Twsa-N (WS-Stat-Idx) > ZERO                      
063700             COMPUTE STA-Twsa-Mean (WS-Stat-Idx) ROUNDED =        
063800                     STA-Twsa-Sum (WS-Stat-Idx) /                 
063900                     STA-Twsa-N   (WS-Stat-Idx)                   
064000             COMPUTE WS-Variance =                                
064100                     (STA-Twsa-Sumsq (WS-Stat-Idx) /              
064200                      STA-Twsa-N     (WS-Stat-Idx))               
064300                   - (STA-Twsa-Mean (WS-Stat-Idx) *               
064400                      STA-Twsa-Mean (WS-Stat-Idx))                
064500             IF   WS-Variance > ZERO                              
064600                  MOVE WS-Variance TO WS-Sqrt-X                   
064700                  PERFORM ZZ095-Compute-Sqrt                      
064800                  MOVE WS-Sqrt-Result TO STA-Twsa-Sd (WS-Stat-Idx)
064900             ELSE                                                 
065000                  MOVE ZERO TO STA-Twsa-Sd (WS-Stat-Idx)          
065100             END-IF                                               
065200     END-IF.                                                      
065300     IF      STA-Sm-N (WS-Stat-Idx) > ZERO                        
065400             COMPUTE STA-Sm-Mean (WS-Stat-Idx) ROUNDED =          
065500                     STA-Sm-Sum (WS-Stat-Idx) /                   
065600                     STA-Sm-N   (WS-Stat-Idx)                     
065700             COMPUTE WS-Variance =                                
065800                     (STA-Sm-Sumsq (WS-Stat-Idx) /                
065900                      STA-Sm-N     (WS-Stat-Idx))                 
066000                   - (STA-Sm-Mean (WS-Stat-Idx) *                 
066100                      STA-Sm-Mean (WS-Stat-Idx))                  
066200             IF   WS-Variance > ZERO                              
066300                  MOVE WS-Variance TO WS-Sqrt-X                   
066400                  PERFORM ZZ095-Compute-Sqrt                      
066500                  MOVE WS-Sqrt-Result TO STA-Sm-Sd (WS-Stat-Idx)  
066600             ELSE                                                 
066700                  MOVE ZERO TO STA-Sm-Sd (WS-Stat-Idx)            
066800             END-IF                                               
066900     END-IF.                                                      
067000     IF      STA-Rn-N (WS-Stat-Idx) > ZERO                        
067100             COMPUTE STA-Rn-Mean (WS-Stat-Idx) ROUNDED =          
067200                     STA-Rn-Sum (WS-Stat-Idx) /                   
067300                     STA-Rn-N   (WS-Stat-Idx)                     
067400             COMPUTE WS-Variance =                                
067500                     (STA-Rn-Sumsq (WS-Stat-Idx) /                
067600                      STA-Rn-N     (WS-Stat-Idx))                 
067700                   - (STA-Rn-Mean (WS-Stat-Idx) *                 
067800                      STA-Rn-Mean (WS-Stat-Idx))                  
067900             IF   WS-Variance > ZERO                              
068000                  MOVE WS-Variance TO WS-Sqrt-X                   
068100                  PERFORM ZZ095-Compute-Sqrt                      
068200                  MOVE WS-Sqrt-Result TO STA-Rn-Sd (WS-Stat-Idx)  
068300             ELSE                                                 
068400                  MOVE ZERO TO STA-Rn-Sd (WS-Stat-Idx)            
068500             END-IF                                               
068600     END-IF.                                                      
068700*                                                                 
068800 BB035-Exit.  EXIT SECTION.                                       
068900*                                                                 
069000 ZZ095-Compute-Sqrt        SECTION.                               
069100***********************************                               
069200*                                                                 
069300*  Twenty passes of Newton-Raphson is ample for 3dp z-scores -    
069400*  this basin table is never more than a few hundred rows so the  
069500*  cost is nothing next to the merge/sort work above it.          
069600*                                                                 
069700     MOVE    WS-Sqrt-X       TO WS-Sqrt-Guess.                    
069800     PERFORM BB095-One-Sqrt-Step                                  
069900             VARYING WS-Sqrt-Iter FROM 1 BY 1                     
070000             UNTIL   WS-Sqrt-Iter > 20.                           
070100     MOVE    WS-Sqrt-Guess   TO WS-Sqrt-Result.                   
070200*                                                                 
070300 ZZ095-Exit.  EXIT SECTION.                                       
070400*                                                                 
070500 BB095-One-Sqrt-Step       SECTION.                               
070600***********************************                               
070700*                                                                 
070800     IF      WS-Sqrt-Guess NOT = ZERO                             
070900             COMPUTE WS-Sqrt-Guess ROUNDED =                      
071000                     (WS-Sqrt-Guess + (WS-Sqrt-X / WS-Sqrt-Guess))
071100                     / 2                                          
071200     END-IF.                                                      
071300*                                                                 
071400 BB095-Exit.  EXIT SECTION.                                       
071500*                                                                 
071600 AA040-Compute-Asi         SECTION.                               
071700***********************************                               
071800*                                                                 
071900*  One row at a time: turn the raw measures into z-scores         
072000*  (BB038), then the weighted-mean ASI over whichever of TWSA /   
072100*  SM / rain-deficit actually came through, re-normalising the    
072200*  0.4/0.4/0.2 weights to whatever is present - see the .03       
072300*  change note up top.  Classification runs off the unrounded     
072400*  ASI, only the published figure gets the 3dp round.             
072500*                                                                 
072600     PERFORM BB038-Assign-Zscores-One-Entry.                      
072700     MOVE    ZERO            TO WS-Weight-Sum.                    
072800     MOVE    ZERO            TO WS-Wtd-Sum.                       
072900     IF      WK-Twsa-Z-Miss (WS-Idx) = "N"                        
073000             COMPUTE WS-Wtd-Sum =                                 
073100                     WS-Wtd-Sum + (0.4 * WS-Twsa-Z-Raw)           
073200             COMPUTE WS-Weight-Sum = WS-Weight-Sum + 0.4          
073300     END-IF.                                                      
073400     IF      WK-Sm-Z-Miss (WS-Idx) = "N"                          
073500             COMPUTE WS-Wtd-Sum =                                 
073600                     WS-Wtd-Sum + (0.4 * WS-Sm-Z-Raw)             
073700             COMPUTE WS-Weight-Sum = WS-Weight-Sum + 0.4          
073800     END-IF.                                                      
073900     IF      WK-Rain-Def-Z-Miss (WS-Idx) = "N"                    
074000             COMPUTE WS-Wtd-Sum =                                 
074100                     WS-Wtd-Sum + (0.2 * WS-Rain-Def-Z-Raw)       
074200             COMPUTE WS-Weight-Sum = WS-Weight-Sum + 0.2          
074300     END-IF.                                                      
074400     IF      WS-Weight-Sum > ZERO                                 
074500             COMPUTE WS-Raw-Asi = WS-Wtd-Sum / WS-Weight-Sum      
074600             COMPUTE WK-Asi (WS-Idx) ROUNDED = WS-Raw-Asi         
074700             MOVE    "N"     TO WK-Asi-Miss (WS-Idx)              
074800     ELSE                                                         
074900             MOVE    "Y"     TO WK-Asi-Miss (WS-Idx)              
075000     END-IF.                                                      
075100     PERFORM BB045-Classify-One-Entry.                            
075200*                                                                 
075300 AA040-Exit.  EXIT SECTION.                                       
075400*                                                                 
075500 BB038-Assign-Zscores-One-Entry SECTION.                          
075600***********************************                               
075700*                                                                 
075800*  Rain and rain-deficit are mirror images of each other          
075900*  (rain_def_z = -rain_z) - whichever column the basin's primary  
076000*  rain kind actually feeds gets computed from the statistics     
076100*  table, the other is just the negation.  A zero population sd   
076200*  (too few readings) leaves both flagged missing.                
076300*                                                                 
076400     MOVE    WK-Basin-Id (WS-Idx) TO WS-Scratch-Basin.            
076500     MOVE    ZERO            TO WS-Found-Idx.                     
076600     PERFORM BB032-Scan-One-Stat                                  
076700             VARYING WS-Idx2 FROM 1 BY 1                          
076800             UNTIL   WS-Idx2 > WS-Stat-Count                      
076900                  OR WS-Found-Idx NOT = ZERO.                     
077000     IF      WS-Found-Idx = ZERO                                  
077100             MOVE "Y" TO WK-Twsa-Z-Miss     (WS-Idx)              
077200             MOVE "Y" TO WK-Sm-Z-Miss       (WS-Idx)              
077300             MOVE "Y" TO WK-Rain-Z-Miss     (WS-Idx)              
077400             MOVE "Y" TO WK-Rain-Def-Z-Miss (WS-Idx)              
077500             GO TO BB038-Exit                                     
077600     END-IF.                                                      
077700     MOVE    WS-Found-Idx    TO WS-Stat-Idx.                      
077800*                                                                 
077900     IF      WK-Twsa-Miss (WS-Idx) = "Y"                          
078000        OR   STA-Twsa-Sd (WS-Stat-Idx) NOT > ZERO                 
078100             MOVE "Y" TO WK-Twsa-Z-Miss (WS-Idx)                  
078200             MOVE ZERO TO WS-Twsa-Z-Raw                           
078300     ELSE                                                         
078400             COMPUTE WS-Twsa-Z-Raw =                              
078500                     (WK-Twsa (WS-Idx) -                          
078600                      STA-Twsa-Mean (WS-Stat-Idx))                
078700                      / STA-Twsa-Sd (WS-Stat-Idx)                 
078800             COMPUTE WK-Twsa-Z (WS-Idx) ROUNDED = WS-Twsa-Z-Raw   
078900             MOVE "N" TO WK-Twsa-Z-Miss (WS-Idx)                  
079000     END-IF.                                                      
079100*                                                                 
079200     IF      WK-Sm-Miss (WS-Idx) = "Y"                            
079300        OR   STA-Sm-Sd (WS-Stat-Idx) NOT > ZERO                   
079400             MOVE "Y" TO WK-Sm-Z-Miss (WS-Idx)                    
079500             MOVE ZERO TO WS-Sm-Z-Raw                             
079600     ELSE                                                         
079700             COMPUTE WS-Sm-Z-Raw =                                
079800                     (WK-Sm (WS-Idx) - STA-Sm-Mean (WS-Stat-Idx)) 
079900                      / STA-Sm-Sd (WS-Stat-Idx)                   
080000             COMPUTE WK-Sm-Z (WS-Idx) ROUNDED = WS-Sm-Z-Raw       
080100             MOVE "N" TO WK-Sm-Z-Miss (WS-Idx)                    
080200     END-IF.                                                      
080300*                                                                 
080400     IF      STA-Rn-Kind (WS-Stat-Idx) = "R"                      
080500             IF   WK-Rain-Miss (WS-Idx) = "Y"                     
080600                OR STA-Rn-Sd (WS-Stat-Idx) NOT > ZERO             
080700                  MOVE "Y" TO WK-Rain-Z-Miss     (WS-Idx)         
080800                  MOVE "Y" TO WK-Rain-Def-Z-Miss (WS-Idx)         
080900                  MOVE ZERO TO WS-Rain-Z-Raw                      
081000                  MOVE ZERO TO WS-Rain-Def-Z-Raw                  
081100             ELSE                                                 
081200                  COMPUTE WS-Rain-Z-Raw =                         
081300                          (WK-Rain (WS-Idx) -                     
081400                           STA-Rn-Mean (WS-Stat-Idx))             
081500                           / STA-Rn-Sd (WS-Stat-Idx)              
081600                  COMPUTE WS-Rain-Def-Z-Raw = ZERO - WS-Rain-Z-Raw
081700                  COMPUTE WK-Rain-Z (WS-Idx) ROUNDED =            
081800                          WS-Rain-Z-Raw                           
081900                  COMPUTE WK-Rain-Def-Z (WS-Idx) ROUNDED =        
082000                          WS-Rain-Def-Z-Raw                       
082100                  MOVE "N" TO WK-Rain-Z-Miss     (WS-Idx)         
082200                  MOVE "N" TO WK-Rain-Def-Z-Miss (WS-Idx)         
082300             END-IF                                               
082400     ELSE                                                         
082500     IF      STA-Rn-Kind (WS-Stat-Idx) = "D"                      
082600             IF   WK-Rain-Def-Miss (WS-Idx) = "Y"                 
082700                OR STA-Rn-Sd (WS-Stat-Idx) NOT > ZERO             
082800                  MOVE "Y" TO WK-Rain-Def-Z-Miss (WS-Idx)         
082900                  MOVE "Y" TO WK-Rain-Z-Miss     (WS-Idx)         
083000                  MOVE ZERO TO WS-Rain-Z-Raw                      
083100                  MOVE ZERO TO WS-Rain-Def-Z-Raw                  
083200             ELSE                                                 
083300                  COMPUTE WS-Rain-Def-Z-Raw =                     
083400                          (WK-Rain-Def (WS-Idx) -                 
083500                           STA-Rn-Mean (WS-Stat-Idx))             
083600                           / STA-Rn-Sd (WS-Stat-Idx)              
083700                  COMPUTE WS-Rain-Z-Raw = ZERO - WS-Rain-Def-Z-Raw
083800                  COMPUTE WK-Rain-Def-Z (WS-Idx) ROUNDED =        
083900                          WS-Rain-Def-Z-Raw                       
084000                  COMPUTE WK-Rain-Z (WS-Idx) ROUNDED =            
084100                          WS-Rain-Z-Raw                           
084200                  MOVE "N" TO WK-Rain-Def-Z-Miss (WS-Idx)         
084300                  MOVE "N" TO WK-Rain-Z-Miss     (WS-Idx)         
084400             END-IF                                               
084500     ELSE                                                         
084600             MOVE "Y" TO WK-Rain-Z-Miss     (WS-Idx)              
084700             MOVE "Y" TO WK-Rain-Def-Z-Miss (WS-Idx)              
084800             MOVE ZERO TO WS-Rain-Z-Raw                           
084900             MOVE ZERO TO WS-Rain-Def-Z-Raw                       
085000     END-IF                                                       
085100     END-IF.                                                      
085200*                                                                 
085300 BB038-Exit.  EXIT SECTION.                                       
085400*                                                                 
085500 BB045-Classify-One-Entry  SECTION.                               
085600***********************************                               
085700*                                                                 
085800     IF      WK-Asi-Miss (WS-Idx) = "Y"                           
085900             MOVE "no-data" TO WK-Class (WS-Idx)                  
086000     ELSE                                                         
086100     IF      WS-Raw-Asi <= -1.0                                   
086200             MOVE "alert"   TO WK-Class (WS-Idx)                  
086300     ELSE                                                         
086400     IF      WS-Raw-Asi <= -0.5                                   
086500             MOVE "watch"   TO WK-Class (WS-Idx)                  
086600     ELSE                                                         
086700             MOVE "normal"  TO WK-Class (WS-Idx)                  
086800     END-IF                                                       
086900     END-IF                                                       
087000     END-IF.                                                      
087100*                                                                 
087200 BB045-Exit.  EXIT SECTION.                                       
087300*                                                                 
087400 AA050-Sort-And-Write-Table SECTION.                              
087500***********************************                               
087600*                                                                 
087700*  Spool the merged/scored rows to the unsorted scratch file,     
087800*  then let the sort verb put them in basin/date order onto the   
087900*  ASI table proper - same USING/GIVING idiom the old tax-roll    
088000*  sort used, just with our own key.                              
088100*                                                                 
088200     OPEN    OUTPUT AS-USN-File.                                  
088300     PERFORM BB050-Write-One-Unsorted                             
088400             VARYING WS-Idx FROM 1 BY 1                           
088500             UNTIL   WS-Idx > WS-Entry-Count.                     
088600     CLOSE   AS-USN-File.                                         
088700     SORT    AS-SRT-File                                          
088800             ON ASCENDING KEY AS-SRT-Basin-Id AS-SRT-Date         
088900             USING  AS-USN-File                                   
089000             GIVING AS-TBL-File.                                  
089100*                                                                 
089200 AA050-Exit.  EXIT SECTION.                                       
089300*                                                                 
089400 BB050-Write-One-Unsorted  SECTION.                               
089500***********************************                               
089600*                                                                 
089700     MOVE    WK-Basin-Id         (WS-Idx) TO AS-USN-Basin-Id.     
089800     MOVE    WK-Date             (WS-Idx) TO AS-USN-Date.         
089900     MOVE    WK-Twsa             (WS-Idx) TO AS-USN-Twsa.         
090000     MOVE    WK-Twsa-Miss        (WS-Idx) TO AS-USN-Twsa-Miss.    
090100     MOVE    WK-Sm               (WS-Idx) TO AS-USN-Sm.           
090200     MOVE    WK-Sm-Miss          (WS-Idx) TO AS-USN-Sm-Miss.      
090300     MOVE    WK-Rain             (WS-Idx) TO AS-USN-Rain.         
090400     MOVE    WK-Rain-Miss        (WS-Idx) TO AS-USN-Rain-Miss.    
090500     MOVE    WK-Rain-Def         (WS-Idx) TO AS-USN-Rain-Def.     
090600     MOVE    WK-Rain-Def-Miss    (WS-Idx) TO AS-USN-Rain-Def-Miss.
090700     MOVE    WK-Twsa-Z           (WS-Idx) TO AS-USN-Twsa-Z.       
090800     MOVE    WK-Twsa-Z-Miss      (WS-Idx) TO AS-USN-Twsa-Z-Miss.  
090900     MOVE    WK-Sm-Z             (WS-Idx) TO AS-USN-Sm-Z.         
091000     MOVE    WK-Sm-Z-Miss        (WS-Idx) TO AS-USN-Sm-Z-Miss.    
091100     MOVE    WK-Rain-Z           (WS-Idx) TO AS-USN-Rain-Z.       
091200     MOVE    WK-Rain-Z-Miss      (WS-Idx) TO AS-USN-Rain-Z-Miss.  
091300     MOVE    WK-Rain-Def-Z       (WS-Idx) TO AS-USN-Rain-Def-Z.   
091400     MOVE    WK-Rain-Def-Z-Miss  (WS-Idx) TO                      
091500             AS-USN-Rain-Def-Z-Miss.                              
091600     MOVE    WK-Asi              (WS-Idx) TO AS-USN-Asi.          
091700     MOVE    WK-Asi-Miss         (WS-Idx) TO AS-USN-Asi-Miss.     
091800     MOVE    WK-Class            (WS-Idx) TO AS-USN-Class.        
091900     WRITE   AS-USN-Record.                                       
092000*                                                                 
092100 BB050-Exit.  EXIT SECTION.                                       
092200*                                                                 
092300 AA055-Find-Latest-Month   SECTION.                               
092400***********************************                               
092500*                                                                 
092600*  Latest month is the newest date carrying a non-missing ASI.    
092700*  If the whole batch came up empty of ASI (every basin short a   
092800*  feed this run) fall back to the newest date on file at all,    
092900*  so the snapshot still has something to report against.         
093000*                                                                 
093100     MOVE    SPACES          TO WS-Latest-Month.                  
093200     MOVE    SPACES          TO WS-Max-Date-Seen.                 
093300     MOVE    "N"             TO WS-Any-Asi-Found.                 
093400     PERFORM BB055-Scan-One-For-Latest                            
093500             VARYING WS-Idx FROM 1 BY 1                           
093600             UNTIL   WS-Idx > WS-Entry-Count.                     
093700     IF      NOT Any-Asi-Was-Found                                
093800             MOVE WS-Max-Date-Seen TO WS-Latest-Month             
093900     END-IF.                                                      
094000*                                                                 
094100 AA055-Exit.  EXIT SECTION.                                       
094200*                                                                 
094300 BB055-Scan-One-For-Latest SECTION.                               
094400***********************************                               
094500*                                                                 
094600     IF      WK-Date (WS-Idx) > WS-Max-Date-Seen                  
094700             MOVE WK-Date (WS-Idx) TO WS-Max-Date-Seen            
094800     END-IF.                                                      
094900     IF      WK-Asi-Miss (WS-Idx) = "N"                           
095000             IF   WK-Date (WS-Idx) > WS-Latest-Month              
095100                  MOVE WK-Date (WS-Idx) TO WS-Latest-Month        
095200             END-IF                                               
095300             SET  Any-Asi-Was-Found TO TRUE                       
095400     END-IF.                                                      
095500*                                                                 
095600 BB055-Exit.  EXIT SECTION.                                       
095700*                                                                 
095800 AA060-Build-Snapshot      SECTION.                               
095900***********************************                               
096000*                                                                 
096100*  One snapshot row per basin on the master, whether or not that  
096200*  basin actually scored for the latest month - a basin with no   
096300*  row for that month publishes as class no-data.                 
096400*                                                                 
096500     OPEN    OUTPUT AS-SNP-File.                                  
096600     PERFORM BB060-Write-One-Snapshot                             
096700             VARYING WS-Idx FROM 1 BY 1                           
096800             UNTIL   WS-Idx > WS-Master-Count.                    
096900     CLOSE   AS-SNP-File.                                         
097000*                                                                 
097100 AA060-Exit.  EXIT SECTION.                                       
097200*                                                                 
097300 BB060-Write-One-Snapshot  SECTION.                               
097400***********************************                               
097500*                                                                 
097600     MOVE    MST-Basin-Id (WS-Idx) TO WS-Scratch-Basin.           
097700     MOVE    ZERO            TO WS-Found-Idx.                     
097800     PERFORM BB065-Scan-For-Basin-Month                           
097900             VARYING WS-Idx2 FROM 1 BY 1                          
098000             UNTIL   WS-Idx2 > WS-Entry-Count                     
098100                  OR WS-Found-Idx NOT = ZERO.                     
098200     MOVE    MST-Basin-Id (WS-Idx) TO AS-SNP-Basin-Id.            
098300     IF      MST-Name (WS-Idx) = SPACES                           
098400             MOVE MST-Basin-Id (WS-Idx) TO AS-SNP-Name            
098500     ELSE                                                         
098600             MOVE MST-Name    (WS-Idx) TO AS-SNP-Name             
098700     END-IF.                                                      
098800     MOVE    WS-Latest-Month TO AS-SNP-Date.                      
098900     IF      WS-Found-Idx = ZERO                                  
099000             MOVE "Y"        TO AS-SNP-Twsa-Z-Miss                
099100             MOVE "Y"        TO AS-SNP-Sm-Z-Miss                  
099200             MOVE "Y"        TO AS-SNP-Rain-Z-Miss                
099300             MOVE "Y"        TO AS-SNP-Rain-Def-Z-Miss            
099400             MOVE "Y"        TO AS-SNP-Asi-Miss                   
099500             MOVE "no-data"  TO AS-SNP-Class                      
099600     ELSE                                                         
099700             MOVE WK-Twsa-Z (WS-Found-Idx) TO                     
099800                                     AS-SNP-Twsa-Z                
099900             MOVE WK-Twsa-Z-Miss     (WS-Found-Idx)               
100000                                     TO AS-SNP-Twsa-Z-Miss        
100100             MOVE WK-Sm-Z            (WS-Found-Idx) TO AS-SNP-Sm-Z
100200             MOVE WK-Sm-Z-Miss       (WS-Found-Idx)               
100300                                     TO AS-SNP-Sm-Z-Miss          
100400             MOVE WK-Rain-Z (WS-Found-Idx) TO                     
100500                                     AS-SNP-Rain-Z                
100600             MOVE WK-Rain-Z-Miss     (WS-Found-Idx)               
100700                                     TO AS-SNP-Rain-Z-Miss        
100800             MOVE WK-Rain-Def-Z      (WS-Found-Idx)               
100900                                     TO AS-SNP-Rain-Def-Z         
101000             MOVE WK-Rain-Def-Z-Miss (WS-Found-Idx)               
101100                                     TO AS-SNP-Rain-Def-Z-Miss    
101200             MOVE WK-Asi             (WS-Found-Idx) TO AS-SNP-Asi 
101300             MOVE WK-Asi-Miss        (WS-Found-Idx)               
101400                                     TO AS-SNP-Asi-Miss           
101500             MOVE WK-Class           (WS-Found-Idx)               
101600                                     TO AS-SNP-Class              
101700     END-IF.                                                      
101800     WRITE   AS-SNP-Record.                                       
101900*                                                                 
102000 BB060-Exit.  EXIT SECTION.                                       
102100*                                                                 
102200 BB065-Scan-For-Basin-Month SECTION.                              
102300***********************************                               
102400*                                                                 
102500     IF      WK-Basin-Id (WS-Idx2) = WS-Scratch-Basin             
102600        AND  WK-Date     (WS-Idx2) = WS-Latest-Month              
102700             MOVE WS-Idx2 TO WS-Found-Idx                         
102800     END-IF.                                                      
102900*                                                                 
103000 BB065-Exit.  EXIT SECTION.                                       
