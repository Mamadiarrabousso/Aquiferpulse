000100***************************************************************** 
000200*  SELECT clause for the MAKE-BRIEF sorted scratch file (SORT     
000300*  GIVING target, read back for the top-10 cut).                  
000400*                                                                 
000500*  11/08/26 rjp - Created.                                        
000600***************************************************************** 
000700 SELECT AS-STD-File        ASSIGN TO "ASISTDFD"                   
000800     ORGANIZATION          LINE SEQUENTIAL                        
000900     FILE STATUS           IS AS-STD-Status.                      
