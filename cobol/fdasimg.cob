000100***************************************************************** 
000200*  FD for the RAIN (imerg) feed file - record layout in wsasimg.co
000300***************************************************************** 
000400 FD  AS-RN-File.                                                  
000500 COPY "wsasimg.cob".                                              
