000100***************************************************************** 
000200*                                                               * 
000300*  Sort Description For The ASI Table Sort                     *  
000400*     Same 128-byte shape as wsastbl/wsasusn - the SORT verb in  *
000500*     AA050 just needs the basin/date key fields named, the      *
000600*     rest rides along as a block.                              * 
000700*                                                               * 
000800***************************************************************** 
000900*                                                                 
001000* 11/08/26 rjp - Created.                                         
001100*                                                                 
001200 01  AS-SRT-Record           SIGN IS TRAILING SEPARATE.           
001300     03  AS-SRT-Basin-Id        PIC X(08).                        
001400     03  AS-SRT-Date            PIC X(10).                        
001500     03  AS-SRT-Twsa            PIC S9(07)V9(04).                 
001600     03  AS-SRT-Twsa-Miss       PIC X.                            
001700     03  AS-SRT-Sm              PIC S9(07)V9(04).                 
001800     03  AS-SRT-Sm-Miss         PIC X.                            
001900     03  AS-SRT-Rain            PIC S9(07)V9(04).                 
002000     03  AS-SRT-Rain-Miss       PIC X.                            
002100     03  AS-SRT-Rain-Def        PIC S9(07)V9(04).                 
002200     03  AS-SRT-Rain-Def-Miss   PIC X.                            
002300     03  AS-SRT-Twsa-Z          PIC S9(03)V9(03).                 
002400     03  AS-SRT-Twsa-Z-Miss     PIC X.                            
002500     03  AS-SRT-Sm-Z            PIC S9(03)V9(03).                 
002600     03  AS-SRT-Sm-Z-Miss       PIC X.                            
002700     03  AS-SRT-Rain-Z          PIC S9(03)V9(03).                 
002800     03  AS-SRT-Rain-Z-Miss     PIC X.                            
002900     03  AS-SRT-Rain-Def-Z      PIC S9(03)V9(03).                 
003000     03  AS-SRT-Rain-Def-Z-Miss PIC X.                            
003100     03  AS-SRT-Asi             PIC S9(03)V9(03).                 
003200     03  AS-SRT-Asi-Miss        PIC X.                            
003300     03  AS-SRT-Class           PIC X(07).                        
003400     03  FILLER                 PIC X(03).                        
