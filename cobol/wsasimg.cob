000100***************************************************************** 
000200*                                                               * 
000300*  Record Definition For RAIN (Imerg) Feed File                *  
000400*     One record per basin-month, keyed basin_id + date        *  
000500*     Carries EITHER a rainfall amount OR a rainfall deficit,  *  
000600*     flagged by AS-RN-Kind - see AA030 in asicomp.             * 
000700*                                                               * 
000800***************************************************************** 
000900*  File size 41 bytes (line sequential, trailing sign byte).      
001000*                                                                 
001100* 11/08/26 rjp - Created, carried over from the old imerg         
001200*                rainfall extract format.                         
001300*                                                                 
001400 01  AS-RN-Record           SIGN IS TRAILING SEPARATE.            
001500     03  AS-RN-Basin-Id     PIC X(08).                            
001600     03  AS-RN-Date         PIC X(10).                            
001700     03  AS-RN-Kind         PIC X.                                
001800         88  AS-RN-Kind-Is-Rainfall   VALUE "R".                  
001900         88  AS-RN-Kind-Is-Deficit    VALUE "D".                  
002000     03  AS-RN-Value        PIC S9(07)V9(04).                     
002100     03  AS-RN-Miss         PIC X.                                
002200         88  AS-RN-Is-Missing         VALUE "Y".                  
002300         88  AS-RN-Is-Present         VALUE "N".                  
002400     03  FILLER             PIC X(08).                            
