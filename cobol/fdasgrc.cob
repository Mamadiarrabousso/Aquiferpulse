000100***************************************************************** 
000200*  FD for the TWSA (grace) feed file - record layout in wsasgrc.co
000300***************************************************************** 
000400 FD  AS-GRC-File.                                                 
000500 COPY "wsasgrc.cob".                                              
