000100***************************************************************** 
000200*  FD for the basin master file - record layout in wsasbsn.cob.   
000300***************************************************************** 
000400 FD  AS-BSN-File.                                                 
000500 COPY "wsasbsn.cob".                                              
