000100***************************************************************** 
000200*  FD for the ASI-QUERY response file - record layout in wsasrsp.c
000300***************************************************************** 
000400 FD  AS-RSP-File.                                                 
000500 COPY "wsasrsp.cob".                                              
