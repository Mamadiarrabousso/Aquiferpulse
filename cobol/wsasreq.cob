000100***************************************************************** 
000200*                                                               * 
000300*  Record Definition For ASI-QUERY Request File                *  
000400*     One record drives one query - see AA020-Dispatch in      *  
000500*     asiquery.  Pattern follows the old payroll PR1/PR2       *  
000600*     parameter block, one function per run.                   *  
000700*                                                               * 
000800***************************************************************** 
000900*  File size 48 bytes.                                            
001000*                                                                 
001100* 11/08/26 rjp - Created.                                         
001200*                                                                 
001300 01  AS-REQ-Record.                                               
001400     03  AS-REQ-Function        PIC 9.                            
001500         88  AS-REQ-Is-Month-Snapshot    VALUE 1.                 
001600         88  AS-REQ-Is-Summary           VALUE 2.                 
001700         88  AS-REQ-Is-Top-N             VALUE 3.                 
001800         88  AS-REQ-Is-History           VALUE 4.                 
001900         88  AS-REQ-Is-Date-Range        VALUE 5.                 
002000     03  AS-REQ-Month           PIC X(10).                        
002100     03  AS-REQ-Basin-Id        PIC X(08).                        
002200     03  AS-REQ-Top-N           PIC S9(04).                       
002300     03  AS-REQ-Class-Wanted    OCCURS 4.                         
002400         05  AS-REQ-Class-Name  PIC X(07).                        
002500     03  AS-REQ-No-Classes      PIC 9.                            
002600         88  AS-REQ-Filter-By-Classes     VALUE 0.                
002700         88  AS-REQ-Filter-Default        VALUE 1.                
002800     03  FILLER                 PIC X(07).                        
