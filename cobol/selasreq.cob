000100***************************************************************** 
000200*  SELECT clause for the ASI-QUERY request file.                  
000300*                                                                 
000400*  11/08/26 rjp - Created.                                        
000500***************************************************************** 
000600 SELECT AS-REQ-File        ASSIGN TO "QUERYINFD"                  
000700     ORGANIZATION          LINE SEQUENTIAL                        
000800     FILE STATUS           IS AS-REQ-Status.                      
