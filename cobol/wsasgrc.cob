000100***************************************************************** 
000200*                                                               * 
000300*  Record Definition For TWSA (Grace) Feed File                *  
000400*     One record per basin-month, keyed basin_id + date        *  
000500*                                                               * 
000600***************************************************************** 
000700*  File size 40 bytes (line sequential, trailing sign byte).      
000800*                                                                 
000900* THIS FEED LAYOUT MAY NEED CHANGING IF THE UPSTREAM JOB CHANGES  
001000*                                                                 
001100* 11/08/26 rjp - Created, carried over from the old grace         
001200*                terrestrial-storage extract format.              
001300*                                                                 
001400 01  AS-GRC-Record          SIGN IS TRAILING SEPARATE.            
001500     03  AS-GRC-Basin-Id    PIC X(08).                            
001600     03  AS-GRC-Date        PIC X(10).                            
001700     03  AS-GRC-Twsa        PIC S9(07)V9(04).                     
001800     03  AS-GRC-Twsa-Miss   PIC X.                                
001900         88  AS-GRC-Twsa-Is-Missing     VALUE "Y".                
002000         88  AS-GRC-Twsa-Is-Present     VALUE "N".                
002100     03  FILLER             PIC X(09).                            
