000100***************************************************************** 
000200*  FD for the ASI-QUERY request file - record layout in wsasreq.co
000300***************************************************************** 
000400 FD  AS-REQ-File.                                                 
000500 COPY "wsasreq.cob".                                              
