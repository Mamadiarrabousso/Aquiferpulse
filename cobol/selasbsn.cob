000100***************************************************************** 
000200*  SELECT clause for the basin master file.                       
000300*                                                                 
000400*  11/08/26 rjp - Created.                                        
000500***************************************************************** 
000600 SELECT AS-BSN-File        ASSIGN TO "BASINFD"                    
000700     ORGANIZATION          LINE SEQUENTIAL                        
000800     FILE STATUS           IS AS-BSN-Status.                      
