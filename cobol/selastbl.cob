000100***************************************************************** 
000200*  SELECT clause for the ASI table file.                          
000300*                                                                 
000400*  11/08/26 rjp - Created.                                        
000500***************************************************************** 
000600 SELECT AS-TBL-File        ASSIGN TO "ASITBLFD"                   
000700     ORGANIZATION          LINE SEQUENTIAL                        
000800     FILE STATUS           IS AS-TBL-Status.                      
