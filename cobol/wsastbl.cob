000100***************************************************************** 
000200*                                                               * 
000300*  Record Definition For The ASI Table File                    *  
000400*     Primary COMPUTE-ASI output, re-read whole by MAKE-BRIEF,  * 
000500*     MAKE-REPORT and ASI-QUERY.  Sorted basin_id then date.    * 
000600*     Uses RRN-In-Table (WS, not on file) to keep ties stable   * 
000700*     on the top-10 sorts - see ZZ090 in asibrief and asirpt.   * 
000800*                                                               * 
000900***************************************************************** 
001000*  File size 128 bytes (line sequential, trailing sign bytes).    
001100*                                                                 
001200* THESE FIELD DEFINITIONS MAY NEED CHANGING                       
001300*                                                                 
001400* 11/08/26 rjp - Created.                                         
001500* 12/08/26 rjp - .01 Split rain/rain_def into separate slots per  
001600*                     the merge rule in BB030 - was one shared    
001700*                     slot, wrong whenever the feed carried 'D'.  
001800*                                                                 
001900 01  AS-TBL-Record          SIGN IS TRAILING SEPARATE.            
002000     03  AS-TBL-Basin-Id        PIC X(08).                        
002100     03  AS-TBL-Date            PIC X(10).                        
002200     03  AS-TBL-Twsa            PIC S9(07)V9(04).                 
002300     03  AS-TBL-Twsa-Miss       PIC X.                            
002400     03  AS-TBL-Sm              PIC S9(07)V9(04).                 
002500     03  AS-TBL-Sm-Miss         PIC X.                            
002600     03  AS-TBL-Rain            PIC S9(07)V9(04).                 
002700     03  AS-TBL-Rain-Miss       PIC X.                            
002800     03  AS-TBL-Rain-Def        PIC S9(07)V9(04).                 
002900     03  AS-TBL-Rain-Def-Miss   PIC X.                            
003000     03  AS-TBL-Twsa-Z          PIC S9(03)V9(03).                 
003100     03  AS-TBL-Twsa-Z-Miss     PIC X.                            
003200     03  AS-TBL-Sm-Z            PIC S9(03)V9(03).                 
003300     03  AS-TBL-Sm-Z-Miss       PIC X.                            
003400     03  AS-TBL-Rain-Z          PIC S9(03)V9(03).                 
003500     03  AS-TBL-Rain-Z-Miss     PIC X.                            
003600     03  AS-TBL-Rain-Def-Z      PIC S9(03)V9(03).                 
003700     03  AS-TBL-Rain-Def-Z-Miss PIC X.                            
003800     03  AS-TBL-Asi             PIC S9(03)V9(03).                 
003900     03  AS-TBL-Asi-Miss        PIC X.                            
004000     03  AS-TBL-Class           PIC X(07).                        
004100         88  AS-TBL-Class-Alert       VALUE "alert".              
004200         88  AS-TBL-Class-Watch       VALUE "watch".              
004300         88  AS-TBL-Class-Normal      VALUE "normal".             
004400         88  AS-TBL-Class-No-Data     VALUE "no-data".            
004500     03  FILLER                 PIC X(03).                        
