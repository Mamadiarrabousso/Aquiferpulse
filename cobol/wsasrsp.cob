000100***************************************************************** 
000200*                                                               * 
000300*  Record Definition For ASI-QUERY Response File                * 
000400*     Shape depends on AS-REQ-Function on the matching request  * 
000500*     record - REDEFINES below give the four non-snapshot       * 
000600*     shapes over the one base record, same trick as the old    * 
000700*     payroll company-history QTD/YTD REDEFINES.                * 
000800*                                                               * 
000900***************************************************************** 
001000*  File size 112 bytes (line sequential, trailing sign bytes).    
001100*                                                                 
001200* 11/08/26 rjp - Created.                                         
001300*                                                                 
001400 01  AS-RSP-Record          SIGN IS TRAILING SEPARATE.            
001500     03  AS-RSP-Basin-Id        PIC X(08).                        
001600     03  AS-RSP-Name            PIC X(40).                        
001700     03  AS-RSP-Date            PIC X(10).                        
001800     03  AS-RSP-Twsa-Z          PIC S9(03)V9(03).                 
001900     03  AS-RSP-Twsa-Z-Miss     PIC X.                            
002000     03  AS-RSP-Sm-Z            PIC S9(03)V9(03).                 
002100     03  AS-RSP-Sm-Z-Miss       PIC X.                            
002200     03  AS-RSP-Rain-Z          PIC S9(03)V9(03).                 
002300     03  AS-RSP-Rain-Z-Miss     PIC X.                            
002400     03  AS-RSP-Rain-Def-Z      PIC S9(03)V9(03).                 
002500     03  AS-RSP-Rain-Def-Z-Miss PIC X.                            
002600     03  AS-RSP-Asi             PIC S9(03)V9(03).                 
002700     03  AS-RSP-Asi-Miss        PIC X.                            
002800     03  AS-RSP-Class           PIC X(07).                        
002900     03  FILLER                 PIC X(04).                        
003000*                                                                 
003100 01  AS-RSP-Topn-Record REDEFINES AS-RSP-Record                   
003200                            SIGN IS TRAILING SEPARATE.            
003300     03  AS-RTN-Basin-Id        PIC X(08).                        
003400     03  AS-RTN-Date            PIC X(10).                        
003500     03  AS-RTN-Asi             PIC S9(03)V9(03).                 
003600     03  AS-RTN-Twsa-Z          PIC S9(03)V9(03).                 
003700     03  AS-RTN-Twsa-Z-Miss     PIC X.                            
003800     03  AS-RTN-Sm-Z            PIC S9(03)V9(03).                 
003900     03  AS-RTN-Sm-Z-Miss       PIC X.                            
004000     03  AS-RTN-Rain-Def-Z      PIC S9(03)V9(03).                 
004100     03  AS-RTN-Rain-Def-Z-Miss PIC X.                            
004200     03  FILLER                 PIC X(56).                        
004300*                                                                 
004400 01  AS-RSP-Hist-Record REDEFINES AS-RSP-Record                   
004500                            SIGN IS TRAILING SEPARATE.            
004600     03  AS-RHS-Basin-Id        PIC X(08).                        
004700     03  AS-RHS-Date            PIC X(10).                        
004800     03  AS-RHS-Twsa-Z          PIC S9(03)V9(03).                 
004900     03  AS-RHS-Twsa-Z-Miss     PIC X.                            
005000     03  AS-RHS-Sm-Z            PIC S9(03)V9(03).                 
005100     03  AS-RHS-Sm-Z-Miss       PIC X.                            
005200     03  AS-RHS-Rain-Z          PIC S9(03)V9(03).                 
005300     03  AS-RHS-Rain-Z-Miss     PIC X.                            
005400     03  AS-RHS-Rain-Def-Z      PIC S9(03)V9(03).                 
005500     03  AS-RHS-Rain-Def-Z-Miss PIC X.                            
005600     03  AS-RHS-Asi             PIC S9(03)V9(03).                 
005700     03  AS-RHS-Asi-Miss        PIC X.                            
005800     03  AS-RHS-Class           PIC X(07).                        
005900     03  FILLER                 PIC X(04).                        
006000*                                                                 
006100 01  AS-RSP-Summary-Record REDEFINES AS-RSP-Record                
006200                            SIGN IS TRAILING SEPARATE.            
006300     03  AS-RSM-As-Of-Date      PIC X(10).                        
006400     03  AS-RSM-Alert-Count     PIC 9(04).                        
006500     03  AS-RSM-Watch-Count     PIC 9(04).                        
006600     03  AS-RSM-Normal-Count    PIC 9(04).                        
006700     03  AS-RSM-No-Data-Count   PIC 9(04).                        
006800     03  AS-RSM-Min-Asi         PIC S9(03)V9(03).                 
006900     03  AS-RSM-Min-Asi-Miss    PIC X.                            
007000     03  AS-RSM-Max-Asi         PIC S9(03)V9(03).                 
007100     03  AS-RSM-Max-Asi-Miss    PIC X.                            
007200     03  FILLER                 PIC X(80).                        
007300*                                                                 
007400 01  AS-RSP-Range-Record REDEFINES AS-RSP-Record.                 
007500     03  AS-RRG-Min-Date        PIC X(10).                        
007600     03  AS-RRG-Max-Date        PIC X(10).                        
007700     03  FILLER                 PIC X(92).                        
