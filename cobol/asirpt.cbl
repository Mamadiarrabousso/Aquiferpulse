000100***************************************************************** 
000200*                                                               * 
000300*             AquiferPulse - Weekly Brief Print                 * 
000400*                                                               * 
000500*        Reads the ASI table, tallies the latest scored        *  
000600*        month's class counts and prints the ten worst         *  
000700*        basins - uses Report Writer the same way vacprint     *  
000800*        does for the old vacation report.                      * 
000900*                                                               * 
001000***************************************************************** 
001100*                                                                 
001200 IDENTIFICATION          DIVISION.                                
001300*================================                                 
001400*                                                                 
001500 PROGRAM-ID.             ASIRPT.                                  
001600*                                                                 
001700 AUTHOR.                 R J PARTRIDGE.                           
001800*                                                                 
001900 INSTALLATION.           APPLEWOOD COMPUTERS - HYDROLOGY DESK.    
002000*                                                                 
002100 DATE-WRITTEN.           12/08/26.                                
002200*                                                                 
002300 DATE-COMPILED.                                                   
002400*                                                                 
002500 SECURITY.               COPYRIGHT (C) 2026, APPLEWOOD COMPUTERS. 
002600*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC 
002700*                        LICENSE.  SEE THE FILE COPYING FOR       
002800*                        DETAILS.                                 
002900*                                                                 
003000*    Remarks.            Prints the weekly brief - class counts   
003100*                        and top-10 worst basins for the latest   
003200*                        scored month.  Uses RW (Report Writer).  
003300*                                                                 
003400*    Version.            See Prog-Name in WS.                     
003500*                                                                 
003600*    Called Modules.     None.                                    
003700*                                                                 
003800*    Files used :                                                 
003900*                        asitblfd.  ASI table (input).            
004000*                        briefrpt.  Weekly brief print (output).  
004100*                                                                 
004200*    Error messages used.                                         
004300*                        AS200 - AS201.                           
004400*                                                                 
004500* Changes:                                                        
004600* 12/08/26 rjp - 1.0.00 Created.                                  
004700*                                                                 
004800***************************************************************** 
004900*                                                                 
005000 ENVIRONMENT              DIVISION.                               
005100*================================                                 
005200*                                                                 
005300 COPY "envdiv.cob".                                               
005400*                                                                 
005500 INPUT-OUTPUT             SECTION.                                
005600 FILE-CONTROL.                                                    
005700 COPY "selastbl.cob".                                             
005800 COPY "selasrpt.cob".                                             
005900*                                                                 
006000 DATA                     DIVISION.                               
006100*================================                                 
006200*                                                                 
006300 FILE SECTION.                                                    
006400*                                                                 
006500 COPY "fdastbl.cob".                                              
006600 COPY "fdasrpt.cob".                                              
006700*                                                                 
006800 WORKING-STORAGE          SECTION.                                
006900*------------------------                                         
007000 77  Prog-Name             PIC X(17) VALUE "ASIRPT  (1.0.00)".    
007100*                                                                 
007200 01  WS-File-Status.                                              
007300     03  AS-TBL-Status     PIC XX.                                
007400         88  AS-TBL-Ok             VALUE "00".                    
007500         88  AS-TBL-Eof            VALUE "10".                    
007600     03  AS-RPT-Status     PIC XX.                                
007700     03  FILLER            PIC X(12).                             
007800*                                                                 
007900 01  WS-Counters.                                                 
008000     03  WS-Rrn-Counter    PIC 9(04)       COMP.                  
008100     03  WS-Top10-Count    PIC 9(02)       COMP.                  
008200     03  WS-Idx            PIC 9(02)       COMP.                  
008300     03  WS-Idx2           PIC 9(02)       COMP.                  
008400     03  WS-Ins-At         PIC 9(02)       COMP.                  
008500     03  FILLER            PIC X(02).                             
008600*                                                                 
008700 01  WS-Abort-Switch       PIC X           VALUE "N".             
008800     88  WS-Must-Abort             VALUE "Y".                     
008900*                                                                 
009000 01  WS-Any-Asi-Found      PIC X        VALUE "N".                
009100     88  Any-Asi-Was-Found         VALUE "Y".                     
009200*                                                                 
009300 01  WS-Latest-Month       PIC X(10)    VALUE SPACES.             
009400 01  WS-Latest-Month-Parts REDEFINES WS-Latest-Month.             
009500     03  WS-LMP-Year       PIC X(04).                             
009600     03  WS-LMP-Dash-1     PIC X.                                 
009700     03  WS-LMP-Month      PIC XX.                                
009800     03  WS-LMP-Dash-2     PIC X.                                 
009900     03  WS-LMP-Day        PIC XX.                                
010000*                                                                 
010100 01  WS-Month-Display.                                            
010200     03  WS-MD-Year        PIC X(04).                             
010300     03  WS-MD-Dash        PIC X    VALUE "-".                    
010400     03  WS-MD-Month       PIC XX.                                
010500     03  FILLER            PIC X(01).                             
010600*                                                                 
010700 01  WS-Class-Counts.                                             
010800     03  WS-Alert-Count    PIC 9(04)       COMP.                  
010900     03  WS-Watch-Count    PIC 9(04)       COMP.                  
011000     03  WS-Normal-Count   PIC 9(04)       COMP.                  
011100     03  WS-Nodata-Count   PIC 9(04)       COMP.                  
011200     03  FILLER            PIC X(02).                             
011300*                                                                 
011400*  WS-Top10-Table keeps the ten lowest ASI rows of the chosen     
011500*  month, ascending, built by straight insertion as the table     
011600*  is scanned - Rrn breaks ties the same way the sort does in     
011700*  asibrief, so a re-run prints identically ordered.              
011800*                                                                 
011900 01  WS-Top10-Table.                                              
012000     03  WS-T10-Entry OCCURS 10 TIMES.                            
012100         05  WS-T10-Basin-Id   PIC X(08).                         
012200         05  WS-T10-Asi        PIC S9(03)V9(03).                  
012300         05  WS-T10-Class      PIC X(07).                         
012400         05  WS-T10-Rrn        PIC 9(04)    COMP.                 
012500         05  FILLER            PIC X(02).                         
012600*                                                                 
012700 01  WS-New-Entry.                                                
012800     03  WS-New-Basin-Id       PIC X(08).                         
012900     03  WS-New-Asi            PIC S9(03)V9(03).                  
013000     03  WS-New-Class          PIC X(07).                         
013100     03  WS-New-Rrn            PIC 9(04)    COMP.                 
013200     03  FILLER                PIC X(02).                         
013300*                                                                 
013400 01  WS-Accept-Date        PIC 9(06).                             
013500 01  WS-Accept-Date-Parts  REDEFINES WS-Accept-Date.              
013600     03  WS-AD-YY          PIC 99.                                
013700     03  WS-AD-MM          PIC 99.                                
013800     03  WS-AD-DD          PIC 99.                                
013900*                                                                 
014000 01  WS-Accept-Time        PIC 9(06).                             
014100 01  WS-Accept-Time-Parts  REDEFINES WS-Accept-Time.              
014200     03  WS-AT-HH          PIC 99.                                
014300     03  WS-AT-MIN         PIC 99.                                
014400     03  WS-AT-SS          PIC 99.                                
014500*                                                                 
014600 01  WS-Timestamp-Display.                                        
014700     03  WS-TD-CCYY        PIC 9(04).                             
014800     03  WS-TD-Dash-1      PIC X    VALUE "-".                    
014900     03  WS-TD-MM          PIC 99.                                
015000     03  WS-TD-Dash-2      PIC X    VALUE "-".                    
015100     03  WS-TD-DD          PIC 99.                                
015200     03  WS-TD-Space       PIC X    VALUE SPACE.                  
015300     03  WS-TD-HH          PIC 99.                                
015400     03  WS-TD-Colon-1     PIC X    VALUE ":".                    
015500     03  WS-TD-MIN         PIC 99.                                
015600     03  WS-TD-Colon-2     PIC X    VALUE ":".                    
015700     03  WS-TD-SS          PIC 99.                                
015800     03  WS-TD-Zone        PIC X(04) VALUE " UTC".                
015900     03  FILLER            PIC X(01).                             
016000*                                                                 
016100 01  WS-Rank-Display       PIC 9(02)       COMP.                  
016200*                                                                 
016300 01  Error-Messages.                                              
016400     03  AS200   PIC X(36) VALUE                                  
016500         "AS200 ASI table not found - abort.".                    
016600     03  AS201   PIC X(44) VALUE                                  
016700         "AS201 No scored month on the table - abort.".           
016800*                                                                 
016900 REPORT                   SECTION.                                
017000*--------------------------------                                 
017100*                                                                 
017200 RD  Report-Asi-Brief                                             
017300     PAGE LIMIT     60 LINES                                      
017400     HEADING        1                                             
017500     FIRST  DETAIL  12                                            
017600     LAST   DETAIL  55                                            
017700     FOOTING        58.                                           
017800*                                                                 
017900 01  RPT-Page-Head  TYPE IS PAGE HEADING.                         
018000     03  LINE 1.                                                  
018100         05  COLUMN   1    VALUE                                  
018200             "AquiferPulse - Senegal weekly brief".               
018300     03  LINE 3.                                                  
018400         05  COLUMN   1    VALUE "Month: ".                       
018500         05  COLUMN   8    PIC X(07)      SOURCE WS-Month-Display.
018600         05  COLUMN  19    VALUE "   Generated: ".                
018700         05  COLUMN  33    PIC X(23)      SOURCE                  
018800                            WS-Timestamp-Display.                 
018900     03  LINE 5.                                                  
019000         05  COLUMN   1    VALUE "Summary:".                      
019100     03  LINE 6.                                                  
019200         05  COLUMN   1    VALUE "Alerts: ".                      
019300         05  COLUMN   9    PIC ZZZ9       SOURCE WS-Alert-Count.  
019400         05  COLUMN  16    VALUE "Watch: ".                       
019500         05  COLUMN  23    PIC ZZZ9       SOURCE WS-Watch-Count.  
019600         05  COLUMN  30    VALUE "Normal: ".                      
019700         05  COLUMN  38    PIC ZZZ9       SOURCE WS-Normal-Count. 
019800         05  COLUMN  47    VALUE "No-data: ".                     
019900         05  COLUMN  56    PIC ZZZ9       SOURCE WS-Nodata-Count. 
020000     03  LINE 8.                                                  
020100         05  COLUMN   1    VALUE                                  
020200             "Classes: alert <= -1.0  |  watch <= -0.5  |".       
020300         05  COLUMN  44    VALUE "  otherwise normal".            
020400     03  LINE 10.                                                 
020500         05  COLUMN   1    VALUE "Top 10 basins to watch".        
020600*                                                                 
020700 01  RPT-Detail     TYPE IS DETAIL.                               
020800     03  LINE PLUS 1.                                             
020900         05  COLUMN   1    PIC Z9         SOURCE WS-Rank-Display. 
021000         05  COLUMN   3    VALUE ".".                             
021100         05  COLUMN   5    PIC X(08)      SOURCE WS-T10-Basin-Id  
021200                            (WS-Idx).                             
021300         05  COLUMN  15    VALUE "-".                             
021400         05  COLUMN  17    VALUE "ASI".                           
021500         05  COLUMN  21    PIC -99.999    SOURCE WS-T10-Asi       
021600                            (WS-Idx).                             
021700         05  COLUMN  29    VALUE "(".                             
021800         05  COLUMN  30    PIC X(07)      SOURCE WS-T10-Class     
021900                            (WS-Idx).                             
022000         05  COLUMN  38    VALUE ")".                             
022100*                                                                 
022200 PROCEDURE               DIVISION.                                
022300*===============================                                  
022400*                                                                 
022500 AA000-Main               SECTION.                                
022600***********************************                               
022700*                                                                 
022800     MOVE    ZERO           TO WS-Alert-Count  WS-Watch-Count     
022900                                WS-Normal-Count WS-Nodata-Count   
023000                                WS-Top10-Count  WS-Rrn-Counter.   
023100     PERFORM ZZ005-Stamp-Timestamp.                               
023200     PERFORM AA010-Find-Latest-Month.                             
023300     IF      WS-Must-Abort                                        
023400             GOBACK                                               
023500     END-IF.                                                      
023600     PERFORM AA020-Accumulate-Month.                              
023700     PERFORM AA030-Print-Report.                                  
023800     GOBACK.                                                      
023900*                                                                 
024000 AA000-Exit.  EXIT SECTION.                                       
024100*                                                                 
024200 ZZ005-Stamp-Timestamp     SECTION.                               
024300***********************************                               
024400*                                                                 
024500*  Same Y2K century window used in asicomp - 00-49 is 20xx,       
024600*  50-99 is 19xx.                                                 
024700*                                                                 
024800     ACCEPT  WS-Accept-Date FROM DATE.                            
024900     ACCEPT  WS-Accept-Time FROM TIME.                            
025000     IF      WS-AD-YY < 50                                        
025100             ADD  2000        WS-AD-YY GIVING WS-TD-CCYY          
025200     ELSE                                                         
025300             ADD  1900        WS-AD-YY GIVING WS-TD-CCYY          
025400     END-IF.                                                      
025500     MOVE    WS-AD-MM         TO WS-TD-MM.                        
025600     MOVE    WS-AD-DD         TO WS-TD-DD.                        
025700     MOVE    WS-AT-HH         TO WS-TD-HH.                        
025800     MOVE    WS-AT-MIN        TO WS-TD-MIN.                       
025900     MOVE    WS-AT-SS         TO WS-TD-SS.                        
026000*                                                                 
026100 ZZ005-Exit.  EXIT SECTION.                                       
026200*                                                                 
026300 AA010-Find-Latest-Month   SECTION.                               
026400***********************************                               
026500*                                                                 
026600     OPEN    INPUT AS-TBL-File.                                   
026700     IF      NOT AS-TBL-Ok                                        
026800             DISPLAY AS200                                        
026900             SET  WS-Must-Abort TO TRUE                           
027000             GO TO AA010-Exit                                     
027100     END-IF.                                                      
027200     MOVE    SPACES          TO WS-Latest-Month.                  
027300     MOVE    "N"             TO WS-Any-Asi-Found.                 
027400     PERFORM BB010-Scan-One-Row UNTIL AS-TBL-Eof.                 
027500     CLOSE   AS-TBL-File.                                         
027600     IF      NOT Any-Asi-Was-Found                                
027700             DISPLAY AS201                                        
027800             SET  WS-Must-Abort TO TRUE                           
027900     ELSE                                                         
028000             MOVE WS-LMP-Year  TO WS-MD-Year                      
028100             MOVE WS-LMP-Month TO WS-MD-Month                     
028200     END-IF.                                                      
028300*                                                                 
028400 AA010-Exit.  EXIT SECTION.                                       
028500*                                                                 
028600 BB010-Scan-One-Row        SECTION.                               
028700***********************************                               
028800*                                                                 
028900     READ    AS-TBL-File                                          
029000         AT END                                                   
029100             SET  AS-TBL-Eof TO TRUE                              
029200         NOT AT END                                               
029300             IF   AS-TBL-Asi-Miss = "N"                           
029400                  IF   AS-TBL-Date > WS-Latest-Month              
029500                       MOVE AS-TBL-Date TO WS-Latest-Month        
029600                  END-IF                                          
029700                  SET  Any-Asi-Was-Found TO TRUE                  
029800             END-IF                                               
029900     END-READ.                                                    
030000*                                                                 
030100 BB010-Exit.  EXIT SECTION.                                       
030200*                                                                 
030300 AA020-Accumulate-Month    SECTION.                               
030400***********************************                               
030500*                                                                 
030600     OPEN    INPUT AS-TBL-File.                                   
030700     PERFORM BB020-Scan-One-Month-Row UNTIL AS-TBL-Eof.           
030800     CLOSE   AS-TBL-File.                                         
030900*                                                                 
031000 AA020-Exit.  EXIT SECTION.                                       
031100*                                                                 
031200 BB020-Scan-One-Month-Row  SECTION.                               
031300***********************************                               
031400*                                                                 
031500     READ    AS-TBL-File                                          
031600         AT END                                                   
031700             SET  AS-TBL-Eof TO TRUE                              
031800         NOT AT END                                               
031900             IF   AS-TBL-Date = WS-Latest-Month                   
032000                  ADD  1 TO WS-Rrn-Counter                        
032100                  PERFORM BB022-Tally-Class                       
032200                  IF   AS-TBL-Asi-Miss = "N"                      
032300                       MOVE AS-TBL-Basin-Id TO WS-New-Basin-Id    
032400                       MOVE AS-TBL-Asi      TO WS-New-Asi         
032500                       MOVE AS-TBL-Class    TO WS-New-Class       
032600                       MOVE WS-Rrn-Counter  TO WS-New-Rrn         
032700                       PERFORM BB025-Insert-Top10                 
032800                  END-IF                                          
032900             END-IF                                               
033000     END-READ.                                                    
033100*                                                                 
033200 BB020-Exit.  EXIT SECTION.                                       
033300*                                                                 
033400 BB022-Tally-Class         SECTION.                               
033500***********************************                               
033600*                                                                 
033700     IF      AS-TBL-Class-Alert                                   
033800             ADD  1 TO WS-Alert-Count                             
033900     ELSE                                                         
034000     IF      AS-TBL-Class-Watch                                   
034100             ADD  1 TO WS-Watch-Count                             
034200     ELSE                                                         
034300     IF      AS-TBL-Class-Normal                                  
034400             ADD  1 TO WS-Normal-Count                            
034500     ELSE                                                         
034600     IF      AS-TBL-Class-No-Data                                 
034700             ADD  1 TO WS-Nodata-Count                            
034800     END-IF                                                       
034900     END-IF                                                       
035000     END-IF                                                       
035100     END-IF.                                                      
035200*                                                                 
035300 BB022-Exit.  EXIT SECTION.                                       
035400*                                                                 
035500 BB025-Insert-Top10        SECTION.                               
035600***********************************                               
035700*                                                                 
035800*  Scans forward for the first slot whose ASI beats the new row   
035900*  - ties stay ahead of the newcomer, which is how "keep input    
036000*  order" falls out of a plain ascending insertion.  A full       
036100*  table drops the new row unless it beats slot 10 outright.      
036200*                                                                 
036300     IF      WS-Top10-Count < 10                                  
036400             ADD  1 TO WS-Top10-Count                             
036500     ELSE                                                         
036600             IF   WS-New-Asi >= WS-T10-Asi (10)                   
036700                  GO TO BB025-Exit                                
036800             END-IF                                               
036900     END-IF.                                                      
037000     MOVE    1               TO WS-Ins-At.                        
037100     PERFORM BB026-Find-Slot                                      
037200             VARYING WS-Idx FROM 1 BY 1                           
037300             UNTIL   WS-Idx >= WS-Top10-Count                     
037400                  OR WS-T10-Asi (WS-Idx) > WS-New-Asi.            
037500     MOVE    WS-Top10-Count  TO WS-Idx.                           
037600     PERFORM BB027-Shift-Down                                     
037700             VARYING WS-Idx FROM WS-Top10-Count BY -1             
037800             UNTIL   WS-Idx <= WS-Ins-At.                         
037900     MOVE    WS-New-Basin-Id TO WS-T10-Basin-Id (WS-Ins-At).      
038000     MOVE    WS-New-Asi      TO WS-T10-Asi      (WS-Ins-At).      
038100     MOVE    WS-New-Class    TO WS-T10-Class    (WS-Ins-At).      
038200     MOVE    WS-New-Rrn      TO WS-T10-Rrn      (WS-Ins-At).      
038300*                                                                 
038400 BB025-Exit.  EXIT SECTION.                                       
038500*                                                                 
038600 BB026-Find-Slot           SECTION.                               
038700***********************************                               
038800*                                                                 
038900     IF      WS-T10-Asi (WS-Idx) <= WS-New-Asi                    
039000             MOVE WS-Idx + 1 TO WS-Ins-At                         
039100     END-IF.                                                      
039200*                                                                 
039300 BB026-Exit.  EXIT SECTION.                                       
039400*                                                                 
039500 BB027-Shift-Down          SECTION.                               
039600***********************************                               
039700*                                                                 
039800     MOVE    WS-T10-Basin-Id (WS-Idx - 1) TO                      
039900             WS-T10-Basin-Id (WS-Idx).                            
040000     MOVE    WS-T10-Asi      (WS-Idx - 1) TO                      
040100             WS-T10-Asi      (WS-Idx).                            
040200     MOVE    WS-T10-Class    (WS-Idx - 1) TO                      
040300             WS-T10-Class    (WS-Idx).                            
040400     MOVE    WS-T10-Rrn      (WS-Idx - 1) TO                      
040500             WS-T10-Rrn      (WS-Idx).                            
040600*                                                                 
040700 BB027-Exit.  EXIT SECTION.                                       
040800*                                                                 
040900 AA030-Print-Report        SECTION.                               
041000***********************************                               
041100*                                                                 
041200     OPEN    OUTPUT Print-File.                                   
041300     INITIATE Report-Asi-Brief.                                   
041400     IF      WS-Top10-Count > 0                                   
041500             PERFORM BB030-Generate-One-Detail                    
041600                     VARYING WS-Idx FROM 1 BY 1                   
041700                     UNTIL   WS-Idx > WS-Top10-Count              
041800     END-IF.                                                      
041900     TERMINATE Report-Asi-Brief.                                  
042000     CLOSE   Print-File.                                          
042100*                                                                 
042200 AA030-Exit.  EXIT SECTION.                                       
042300*                                                                 
042400 BB030-Generate-One-Detail SECTION.                               
042500***********************************                               
042600*                                                                 
042700     MOVE    WS-Idx          TO WS-Rank-Display.                  
042800     GENERATE RPT-Detail.                                         
042900*                                                                 
043000 BB030-Exit.  EXIT SECTION.                                       
