000100***************************************************************** 
000200*  FD for the latest-snapshot file - record layout in wsassnp.cob.
000300***************************************************************** 
000400 FD  AS-SNP-File.                                                 
000500 COPY "wsassnp.cob".                                              
