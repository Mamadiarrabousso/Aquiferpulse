000100***************************************************************** 
000200*                                                               * 
000300*  Record Definition For Basin Master File                     *  
000400*     Uses AS-BSN-Id as key - attribute part only, geometry    *  
000500*     lives elsewhere and is out of scope for this suite.      *  
000600*                                                               * 
000700***************************************************************** 
000800*  File size 48 bytes.                                            
000900*                                                                 
001000* 11/08/26 rjp - Created.  If AS-BSN-Name is blank, every reader  
001100*                of this file must fall back to AS-BSN-Id - see   
001200*                AA060 in asicomp and the name lookup paragraphs  
001300*                in asibrief/asirpt/asiquery.                     
001400*                                                                 
001500 01  AS-BSN-Record.                                               
001600     03  AS-BSN-Id          PIC X(08).                            
001700     03  AS-BSN-Name        PIC X(40).                            
