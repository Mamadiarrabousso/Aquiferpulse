000100***************************************************************** 
000200*                                                               * 
000300*             AquiferPulse - ASI Query Service Logic            * 
000400*                                                               * 
000500*        One request record in, one response drives out of    *   
000600*        five lookups against the ASI table and the basin      *  
000700*        master - month snapshot, summary, top-N, history      *  
000800*        and date range.  Batch stand-in for the old web        * 
000900*        API routes.                                            * 
001000*                                                               * 
001100***************************************************************** 
001200*                                                                 
001300 IDENTIFICATION          DIVISION.                                
001400*================================                                 
001500*                                                                 
001600 PROGRAM-ID.             ASIQUERY.                                
001700*                                                                 
001800 AUTHOR.                 R J PARTRIDGE.                           
001900*                                                                 
002000 INSTALLATION.           APPLEWOOD COMPUTERS - HYDROLOGY DESK.    
002100*                                                                 
002200 DATE-WRITTEN.           13/08/26.                                
002300*                                                                 
002400 DATE-COMPILED.                                                   
002500*                                                                 
002600 SECURITY.               COPYRIGHT (C) 2026, APPLEWOOD COMPUTERS. 
002700*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC 
002800*                        LICENSE.  SEE THE FILE COPYING FOR       
002900*                        DETAILS.                                 
003000*                                                                 
003100*    Remarks.            One request record picks one of five     
003200*                        lookups over the ASI table/basin         
003300*                        master and writes one response shape.    
003400*                                                                 
003500*    Version.            See Prog-Name in WS.                     
003600*                                                                 
003700*    Called Modules.     None.                                    
003800*                                                                 
003900*    Files used :                                                 
004000*                        queryinfd. Request (input).              
004100*                        basinfd.   Basin master (input).         
004200*                        asitblfd.  ASI table (input).            
004300*                        queryoutfd. Response (output).           
004400*                                                                 
004500*    Error messages used.                                         
004600*                        AS300 - AS306.                           
004700*                                                                 
004800* Changes:                                                        
004900* 13/08/26 rjp - 1.0.00 Created.                                  
005000*                                                                 
005100***************************************************************** 
005200*                                                                 
005300 ENVIRONMENT              DIVISION.                               
005400*================================                                 
005500*                                                                 
005600 COPY "envdiv.cob".                                               
005700*                                                                 
005800 INPUT-OUTPUT             SECTION.                                
005900 FILE-CONTROL.                                                    
006000 COPY "selasreq.cob".                                             
006100 COPY "selasbsn.cob".                                             
006200 COPY "selastbl.cob".                                             
006300 COPY "selasrsp.cob".                                             
006400*                                                                 
006500 DATA                     DIVISION.                               
006600*================================                                 
006700*                                                                 
006800 FILE SECTION.                                                    
006900*                                                                 
007000 COPY "fdasreq.cob".                                              
007100 COPY "fdasbsn.cob".                                              
007200 COPY "fdastbl.cob".                                              
007300 COPY "fdasrsp.cob".                                              
007400*                                                                 
007500 WORKING-STORAGE          SECTION.                                
007600*------------------------                                         
007700 77  Prog-Name             PIC X(17) VALUE "ASIQUERY(1.0.00)".    
007800*                                                                 
007900 77  WS-Default-Top-N      PIC 9(02) COMP VALUE 10.               
008000 77  WS-Table-Max          PIC 9(03) COMP VALUE 100.              
008100*                                                                 
008200 01  WS-File-Status.                                              
008300     03  AS-REQ-Status     PIC XX.                                
008400         88  AS-REQ-Ok             VALUE "00".                    
008500         88  AS-REQ-Eof            VALUE "10".                    
008600     03  AS-BSN-Status     PIC XX.                                
008700         88  AS-BSN-Ok             VALUE "00".                    
008800         88  AS-BSN-Eof            VALUE "10".                    
008900     03  AS-TBL-Status     PIC XX.                                
009000         88  AS-TBL-Ok             VALUE "00".                    
009100         88  AS-TBL-Eof            VALUE "10".                    
009200     03  AS-RSP-Status     PIC XX.                                
009300     03  FILLER            PIC X(06).                             
009400*                                                                 
009500 01  WS-Counters.                                                 
009600     03  WS-Idx            PIC 9(03)       COMP.                  
009700     03  WS-Idx2           PIC 9(03)       COMP.                  
009800     03  WS-Basin-Count    PIC 9(03)       COMP.                  
009900     03  WS-Top-Count      PIC 9(03)       COMP.                  
010000     03  WS-Ins-At         PIC 9(03)       COMP.                  
010100     03  WS-Rrn-Counter    PIC 9(04)       COMP.                  
010200     03  WS-Req-Top-N      PIC S9(04)      COMP.                  
010300     03  FILLER            PIC X(02).                             
010400*                                                                 
010500 01  WS-Abort-Switch       PIC X           VALUE "N".             
010600     88  WS-Must-Abort             VALUE "Y".                     
010700*                                                                 
010800 01  WS-Any-Hist-Found     PIC X           VALUE "N".             
010900     88  Any-Hist-Was-Found        VALUE "Y".                     
011000*                                                                 
011100 01  WS-Any-Date-Found     PIC X           VALUE "N".             
011200     88  Any-Date-Was-Found        VALUE "Y".                     
011300*                                                                 
011400 01  WS-Any-Wanted-Switch  PIC X           VALUE "N".             
011500     88  Any-Wanted-Class-Given    VALUE "Y".                     
011600*                                                                 
011700 01  WS-Class-Wanted-Switch PIC X          VALUE "N".             
011800     88  WS-Class-Is-Wanted        VALUE "Y".                     
011900*                                                                 
012000*  WS-Target-Month carries the normalized YYYY-MM-01 month for    
012100*  every function that joins against one month of the table -     
012200*  month snapshot, summary and top-N all funnel through here.     
012300*                                                                 
012400 01  WS-Target-Month       PIC X(10)    VALUE SPACES.             
012500 01  WS-Target-Month-Parts REDEFINES WS-Target-Month.             
012600     03  WS-TMP-Year       PIC 9(04).                             
012700     03  WS-TMP-Dash-1     PIC X.                                 
012800     03  WS-TMP-Month      PIC 9(02).                             
012900     03  WS-TMP-Dash-2     PIC X.                                 
013000     03  WS-TMP-Day        PIC X(02).                             
013100*                                                                 
013200 01  WS-Latest-Date        PIC X(10)    VALUE SPACES.             
013300*                                                                 
013400 01  WS-Any-Asi-Found      PIC X        VALUE "N".                
013500     88  Any-Asi-Was-Found         VALUE "Y".                     
013600*                                                                 
013700 01  WS-Min-Max-Asi.                                              
013800     03  WS-Min-Asi        PIC S9(03)V9(03).                      
013900     03  WS-Max-Asi        PIC S9(03)V9(03).                      
014000     03  FILLER            PIC X(02).                             
014100*                                                                 
014200 01  WS-Min-Date           PIC X(10)    VALUE SPACES.             
014300 01  WS-Max-Date           PIC X(10)    VALUE SPACES.             
014400*                                                                 
014500*  WS-Snapshot-Table is the working "one row per master basin"    
014600*  view that month snapshot, summary and top-N all build once     
014700*  off the basin master, then overlay with the matching ASI       
014800*  table rows for the requested month.                            
014900*                                                                 
015000 01  WS-Snapshot-Table.                                           
015100     03  WS-Snp-Entry OCCURS 100 TIMES.                           
015200         05  WS-Snp-Basin-Id         PIC X(08).                   
015300         05  WS-Snp-Name             PIC X(40).                   
015400         05  WS-Snp-Date             PIC X(10).                   
015500         05  WS-Snp-Twsa-Z           PIC S9(03)V9(03).            
015600         05  WS-Snp-Twsa-Z-Miss      PIC X.                       
015700         05  WS-Snp-Sm-Z             PIC S9(03)V9(03).            
015800         05  WS-Snp-Sm-Z-Miss        PIC X.                       
015900         05  WS-Snp-Rain-Z           PIC S9(03)V9(03).            
016000         05  WS-Snp-Rain-Z-Miss      PIC X.                       
016100         05  WS-Snp-Rain-Def-Z       PIC S9(03)V9(03).            
016200         05  WS-Snp-Rain-Def-Z-Miss  PIC X.                       
016300         05  WS-Snp-Asi              PIC S9(03)V9(03).            
016400         05  WS-Snp-Asi-Miss         PIC X.                       
016500         05  WS-Snp-Class            PIC X(07).                   
016600         05  WS-Snp-Rrn              PIC 9(04)    COMP.           
016700         05  FILLER                  PIC X(02).                   
016800*                                                                 
016900 01  WS-Class-Counts.                                             
017000     03  WS-Alert-Count    PIC 9(04)       COMP.                  
017100     03  WS-Watch-Count    PIC 9(04)       COMP.                  
017200     03  WS-Normal-Count   PIC 9(04)       COMP.                  
017300     03  WS-Nodata-Count   PIC 9(04)       COMP.                  
017400     03  FILLER            PIC X(02).                             
017500*                                                                 
017600*  WS-New-Top holds one qualifying top-N row on its way into      
017700*  WS-Top-Table - same staging idea as asirpt's WS-New-Entry.     
017800*                                                                 
017900 01  WS-New-Top.                                                  
018000     03  WS-NT-Basin-Id        PIC X(08).                         
018100     03  WS-NT-Date            PIC X(10).                         
018200     03  WS-NT-Asi             PIC S9(03)V9(03).                  
018300     03  WS-NT-Twsa-Z          PIC S9(03)V9(03).                  
018400     03  WS-NT-Twsa-Z-Miss     PIC X.                             
018500     03  WS-NT-Sm-Z            PIC S9(03)V9(03).                  
018600     03  WS-NT-Sm-Z-Miss       PIC X.                             
018700     03  WS-NT-Rain-Def-Z      PIC S9(03)V9(03).                  
018800     03  WS-NT-Rain-Def-Z-Miss PIC X.                             
018900     03  WS-NT-Rrn             PIC 9(04)    COMP.                 
019000     03  FILLER                PIC X(02).                         
019100*                                                                 
019200*  WS-Top-Table keeps every basin that passed the top-N class     
019300*  filter, ascending by ASI, built by straight insertion so       
019400*  ties keep table order the same way asirpt's top-10 does -      
019500*  the write-out step then stops after WS-Req-Top-N of them.      
019600*                                                                 
019700 01  WS-Top-Table.                                                
019800     03  WS-Top-Entry OCCURS 100 TIMES.                           
019900         05  WS-Top-Basin-Id        PIC X(08).                    
020000         05  WS-Top-Date            PIC X(10).                    
020100         05  WS-Top-Asi             PIC S9(03)V9(03).             
020200         05  WS-Top-Twsa-Z          PIC S9(03)V9(03).             
020300         05  WS-Top-Twsa-Z-Miss     PIC X.                        
020400         05  WS-Top-Sm-Z            PIC S9(03)V9(03).             
020500         05  WS-Top-Sm-Z-Miss       PIC X.                        
020600         05  WS-Top-Rain-Def-Z      PIC S9(03)V9(03).             
020700         05  WS-Top-Rain-Def-Z-Miss PIC X.                        
020800         05  WS-Top-Rrn             PIC 9(04)    COMP.            
020900         05  FILLER                 PIC X(02).                    
021000*                                                                 
021100 01  WS-Accept-Date        PIC 9(06).                             
021200 01  WS-Accept-Date-Parts  REDEFINES WS-Accept-Date.              
021300     03  WS-AD-YY          PIC 99.                                
021400     03  WS-AD-MM          PIC 99.                                
021500     03  WS-AD-DD          PIC 99.                                
021600*                                                                 
021700 01  WS-Accept-Time        PIC 9(06).                             
021800 01  WS-Accept-Time-Parts  REDEFINES WS-Accept-Time.              
021900     03  WS-AT-HH          PIC 99.                                
022000     03  WS-AT-MIN         PIC 99.                                
022100     03  WS-AT-SS          PIC 99.                                
022200*                                                                 
022300 01  WS-Run-Timestamp.                                            
022400     03  WS-RT-CCYY        PIC 9(04).                             
022500     03  WS-RT-Dash-1      PIC X    VALUE "-".                    
022600     03  WS-RT-MM          PIC 99.                                
022700     03  WS-RT-Dash-2      PIC X    VALUE "-".                    
022800     03  WS-RT-DD          PIC 99.                                
022900     03  WS-RT-Space       PIC X    VALUE SPACE.                  
023000     03  WS-RT-HH          PIC 99.                                
023100     03  WS-RT-Colon-1     PIC X    VALUE ":".                    
023200     03  WS-RT-MIN         PIC 99.                                
023300     03  WS-RT-Colon-2     PIC X    VALUE ":".                    
023400     03  WS-RT-SS          PIC 99.                                
023500     03  FILLER            PIC X(01).                             
023600*                                                                 
023700 01  Error-Messages.                                              
023800     03  AS300   PIC X(36) VALUE                                  
023900         "AS300 Bad request record - abort.".                     
024000     03  AS301   PIC X(38) VALUE                                  
024100         "AS301 Basin master not found - abort.".                 
024200     03  AS302   PIC X(34) VALUE                                  
024300         "AS302 ASI table not found - abort.".                    
024400     03  AS303   PIC X(42) VALUE                                  
024500         "AS303 Bad month on the request - abort.".               
024600     03  AS304   PIC X(44) VALUE                                  
024700         "AS304 No scored month on the table - abort.".           
024800     03  AS305   PIC X(40) VALUE                                  
024900         "AS305 No history for that basin-id.".                   
025000     03  AS306   PIC X(40) VALUE                                  
025100         "AS306 Unknown request function-abort.".                 
025200*                                                                 
025300 PROCEDURE               DIVISION.                                
025400*===============================                                  
025500*                                                                 
025600 AA000-Main               SECTION.                                
025700***********************************                               
025800*                                                                 
025900     MOVE    ZERO           TO WS-Rrn-Counter WS-Basin-Count      
026000                                WS-Top-Count.                     
026100     MOVE    "N"             TO WS-Abort-Switch.                  
026200     PERFORM ZZ005-Stamp-Run-Date.                                
026300     PERFORM AA005-Open-Files.                                    
026400     IF      WS-Must-Abort                                        
026500             GOBACK                                               
026600     END-IF.                                                      
026700     PERFORM AA010-Read-Request.                                  
026800     IF      WS-Must-Abort                                        
026900             PERFORM AA900-Close-Files                            
027000             GOBACK                                               
027100     END-IF.                                                      
027200     IF      AS-REQ-Is-Month-Snapshot                             
027300             PERFORM AA100-Do-Month-Snapshot                      
027400     ELSE                                                         
027500     IF      AS-REQ-Is-Summary                                    
027600             PERFORM AA200-Do-Summary                             
027700     ELSE                                                         
027800     IF      AS-REQ-Is-Top-N                                      
027900             PERFORM AA300-Do-Top-N                               
028000     ELSE                                                         
028100     IF      AS-REQ-Is-History                                    
028200             PERFORM AA400-Do-History                             
028300     ELSE                                                         
028400     IF      AS-REQ-Is-Date-Range                                 
028500             PERFORM AA500-Do-Date-Range                          
028600     ELSE                                                         
028700             DISPLAY AS306                                        
028800     END-IF                                                       
028900     END-IF                                                       
029000     END-IF                                                       
029100     END-IF                                                       
029200     END-IF.                                                      
029300     PERFORM AA900-Close-Files.                                   
029400     GOBACK.                                                      
029500*                                                                 
029600 AA000-Exit.  EXIT SECTION.                                       
029700*                                                                 
029800 ZZ005-Stamp-Run-Date      SECTION.                               
029900***********************************                               
030000*                                                                 
030100*  Same Y2K century window the rest of the suite uses - 00-49     
030200*  is 20xx, 50-99 is 19xx.                                        
030300*                                                                 
030400     ACCEPT  WS-Accept-Date FROM DATE.                            
030500     ACCEPT  WS-Accept-Time FROM TIME.                            
030600     IF      WS-AD-YY < 50                                        
030700             ADD  2000        WS-AD-YY GIVING WS-RT-CCYY          
030800     ELSE                                                         
030900             ADD  1900        WS-AD-YY GIVING WS-RT-CCYY          
031000     END-IF.                                                      
031100     MOVE    WS-AD-MM         TO WS-RT-MM.                        
031200     MOVE    WS-AD-DD         TO WS-RT-DD.                        
031300     MOVE    WS-AT-HH         TO WS-RT-HH.                        
031400     MOVE    WS-AT-MIN        TO WS-RT-MIN.                       
031500     MOVE    WS-AT-SS         TO WS-RT-SS.                        
031600     DISPLAY "ASIQUERY - RUN DATE " WS-Run-Timestamp.             
031700*                                                                 
031800 ZZ005-Exit.  EXIT SECTION.                                       
031900*                                                                 
032000 AA005-Open-Files          SECTION.                               
032100***********************************                               
032200*                                                                 
032300*  Basin master and ASI table are only opened long enough here    
032400*  to prove they exist - the functions below each open their      
032500*  own working copy when they need a scan.                        
032600*                                                                 
032700     OPEN    INPUT AS-BSN-File.                                   
032800     IF      NOT AS-BSN-Ok                                        
032900             DISPLAY AS301                                        
033000             SET  WS-Must-Abort TO TRUE                           
033100             GO TO AA005-Exit                                     
033200     END-IF.                                                      
033300     CLOSE   AS-BSN-File.                                         
033400     OPEN    INPUT AS-TBL-File.                                   
033500     IF      NOT AS-TBL-Ok                                        
033600             DISPLAY AS302                                        
033700             SET  WS-Must-Abort TO TRUE                           
033800             GO TO AA005-Exit                                     
033900     END-IF.                                                      
034000     CLOSE   AS-TBL-File.                                         
034100     OPEN    INPUT AS-REQ-File.                                   
034200     IF      NOT AS-REQ-Ok                                        
034300             DISPLAY AS300                                        
034400             SET  WS-Must-Abort TO TRUE                           
034500             GO TO AA005-Exit                                     
034600     END-IF.                                                      
034700     OPEN    OUTPUT AS-RSP-File.                                  
034800*                                                                 
034900 AA005-Exit.  EXIT SECTION.                                       
035000*                                                                 
035100 AA010-Read-Request        SECTION.                               
035200***********************************                               
035300*                                                                 
035400     READ    AS-REQ-File                                          
035500         AT END                                                   
035600             DISPLAY AS300                                        
035700             SET  WS-Must-Abort TO TRUE                           
035800     END-READ.                                                    
035900*                                                                 
036000 AA010-Exit.  EXIT SECTION.                                       
036100*                                                                 
036200 AA900-Close-Files         SECTION.                               
036300***********************************                               
036400*                                                                 
036500     CLOSE   AS-REQ-File AS-RSP-File.                             
036600*                                                                 
036700 AA900-Exit.  EXIT SECTION.                                       
036800*                                                                 
036900 ZZ010-Normalize-Month     SECTION.                               
037000***********************************                               
037100*                                                                 
037200*  A blank AS-REQ-Month asks for "the latest snapshot" - month    
037300*  snapshot normally carries an explicit month but falls back     
037400*  the same way summary and top-N do.                             
037500*                                                                 
037600     IF      AS-REQ-Month = SPACES                                
037700             PERFORM ZZ015-Find-Latest-Date                       
037800             IF   WS-Must-Abort                                   
037900                  GO TO ZZ010-Exit                                
038000             END-IF                                               
038100             MOVE WS-Latest-Date TO WS-Target-Month               
038200     ELSE                                                         
038300             MOVE AS-REQ-Month TO WS-Target-Month                 
038400             PERFORM ZZ012-Validate-Month-Format                  
038500     END-IF.                                                      
038600*                                                                 
038700 ZZ010-Exit.  EXIT SECTION.                                       
038800*                                                                 
038900 ZZ012-Validate-Month-Format SECTION.                             
039000***********************************                               
039100*                                                                 
039200     IF      WS-TMP-Year NOT NUMERIC                              
039300             OR WS-TMP-Dash-1 NOT = "-"                           
039400             OR WS-TMP-Month NOT NUMERIC                          
039500             OR WS-TMP-Month < 1                                  
039600             OR WS-TMP-Month > 12                                 
039700             DISPLAY AS303                                        
039800             SET  WS-Must-Abort TO TRUE                           
039900             GO TO ZZ012-Exit                                     
040000     END-IF.                                                      
040100     IF      WS-TMP-Dash-2 = SPACE AND WS-TMP-Day = SPACES        
040200             MOVE "-"  TO WS-TMP-Dash-2                           
040300             MOVE "01" TO WS-TMP-Day                              
040400     ELSE                                                         
040500     IF      NOT (WS-TMP-Dash-2 = "-" AND WS-TMP-Day = "01")      
040600             DISPLAY AS303                                        
040700             SET  WS-Must-Abort TO TRUE                           
040800     END-IF                                                       
040900     END-IF.                                                      
041000*                                                                 
041100 ZZ012-Exit.  EXIT SECTION.                                       
041200*                                                                 
041300 ZZ015-Find-Latest-Date    SECTION.                               
041400***********************************                               
041500*                                                                 
041600     OPEN    INPUT AS-TBL-File.                                   
041700     IF      NOT AS-TBL-Ok                                        
041800             DISPLAY AS302                                        
041900             SET  WS-Must-Abort TO TRUE                           
042000             GO TO ZZ015-Exit                                     
042100     END-IF.                                                      
042200     MOVE    SPACES          TO WS-Latest-Date.                   
042300     MOVE    "N"              TO WS-Any-Asi-Found.                
042400     PERFORM BB015-Scan-One-Row UNTIL AS-TBL-Eof.                 
042500     CLOSE   AS-TBL-File.                                         
042600     IF      NOT Any-Asi-Was-Found                                
042700             DISPLAY AS304                                        
042800             SET  WS-Must-Abort TO TRUE                           
042900     END-IF.                                                      
043000*                                                                 
043100 ZZ015-Exit.  EXIT SECTION.                                       
043200*                                                                 
043300 BB015-Scan-One-Row        SECTION.                               
043400***********************************                               
043500*                                                                 
043600     READ    AS-TBL-File                                          
043700         AT END                                                   
043800             SET  AS-TBL-Eof TO TRUE                              
043900         NOT AT END                                               
044000             IF   AS-TBL-Asi-Miss = "N"                           
044100                  IF   AS-TBL-Date > WS-Latest-Date               
044200                       MOVE AS-TBL-Date TO WS-Latest-Date         
044300                  END-IF                                          
044400                  SET  Any-Asi-Was-Found TO TRUE                  
044500             END-IF                                               
044600     END-READ.                                                    
044700*                                                                 
044800 BB015-Exit.  EXIT SECTION.                                       
044900*                                                                 
045000 ZZ020-Build-Snapshot-Table SECTION.                              
045100***********************************                               
045200*                                                                 
045300*  One entry per master basin, defaulted to no-data, then         
045400*  overlaid with the matching table row for WS-Target-Month       
045500*  where one exists.                                              
045600*                                                                 
045700     MOVE    ZERO            TO WS-Basin-Count.                   
045800     OPEN    INPUT AS-BSN-File.                                   
045900     IF      NOT AS-BSN-Ok                                        
046000             DISPLAY AS301                                        
046100             SET  WS-Must-Abort TO TRUE                           
046200             GO TO ZZ020-Exit                                     
046300     END-IF.                                                      
046400     PERFORM BB200-Load-One-Basin UNTIL AS-BSN-Eof.               
046500     CLOSE   AS-BSN-File.                                         
046600     OPEN    INPUT AS-TBL-File.                                   
046700     IF      NOT AS-TBL-Ok                                        
046800             DISPLAY AS302                                        
046900             SET  WS-Must-Abort TO TRUE                           
047000             GO TO ZZ020-Exit                                     
047100     END-IF.                                                      
047200     PERFORM BB210-Join-One-Row UNTIL AS-TBL-Eof.                 
047300     CLOSE   AS-TBL-File.                                         
047400*                                                                 
047500 ZZ020-Exit.  EXIT SECTION.                                       
047600*                                                                 
047700 BB200-Load-One-Basin      SECTION.                               
047800***********************************                               
047900*                                                                 
048000     READ    AS-BSN-File                                          
048100         AT END                                                   
048200             SET  AS-BSN-Eof TO TRUE                              
048300         NOT AT END                                               
048400             IF   WS-Basin-Count < WS-Table-Max                   
048500                  ADD  1 TO WS-Basin-Count                        
048600                  MOVE AS-BSN-Id TO                               
048700                       WS-Snp-Basin-Id (WS-Basin-Count)           
048800                  IF   AS-BSN-Name = SPACES                       
048900                       MOVE AS-BSN-Id TO                          
049000                            WS-Snp-Name (WS-Basin-Count)          
049100                  ELSE                                            
049200                       MOVE AS-BSN-Name TO                        
049300                            WS-Snp-Name (WS-Basin-Count)          
049400                  END-IF                                          
049500                  MOVE WS-Target-Month TO                         
049600                       WS-Snp-Date (WS-Basin-Count)               
049700                  MOVE "no-data" TO                               
049800                       WS-Snp-Class (WS-Basin-Count)              
049900                  MOVE "Y" TO                                     
050000                       WS-Snp-Asi-Miss (WS-Basin-Count)           
050100                  MOVE "Y" TO                                     
050200                       WS-Snp-Twsa-Z-Miss (WS-Basin-Count)        
050300                  MOVE "Y" TO                                     
050400                       WS-Snp-Sm-Z-Miss (WS-Basin-Count)          
050500                  MOVE "Y" TO                                     
050600                       WS-Snp-Rain-Z-Miss (WS-Basin-Count)        
050700                  MOVE "Y" TO                                     
050800                       WS-Snp-Rain-Def-Z-Miss (WS-Basin-Count)    
050900             END-IF                                               
051000     END-READ.                                                    
051100*                                                                 
051200 BB200-Exit.  EXIT SECTION.                                       
051300*                                                                 
051400 BB210-Join-One-Row        SECTION.                               
051500***********************************                               
051600*                                                                 
051700     READ    AS-TBL-File                                          
051800         AT END                                                   
051900             SET  AS-TBL-Eof TO TRUE                              
052000         NOT AT END                                               
052100             IF   AS-TBL-Date = WS-Target-Month                   
052200                  PERFORM ZZ025-Find-Basin-Slot                   
052300                  IF   WS-Idx2 > 0                                
052400                       PERFORM BB215-Copy-Row-To-Slot             
052500                  END-IF                                          
052600             END-IF                                               
052700     END-READ.                                                    
052800*                                                                 
052900 BB210-Exit.  EXIT SECTION.                                       
053000*                                                                 
053100 ZZ025-Find-Basin-Slot     SECTION.                               
053200***********************************                               
053300*                                                                 
053400     MOVE    ZERO            TO WS-Idx2.                          
053500     PERFORM BB220-Check-One-Slot                                 
053600             VARYING WS-Idx FROM 1 BY 1                           
053700             UNTIL   WS-Idx > WS-Basin-Count                      
053800                  OR WS-Idx2 > 0.                                 
053900*                                                                 
054000 ZZ025-Exit.  EXIT SECTION.                                       
054100*                                                                 
054200 BB220-Check-One-Slot      SECTION.                               
054300***********************************                               
054400*                                                                 
054500     IF      WS-Snp-Basin-Id (WS-Idx) = AS-TBL-Basin-Id           
054600             MOVE WS-Idx TO WS-Idx2                               
054700     END-IF.                                                      
054800*                                                                 
054900 BB220-Exit.  EXIT SECTION.                                       
055000*                                                                 
055100 BB215-Copy-Row-To-Slot    SECTION.                               
055200***********************************                               
055300*                                                                 
055400     MOVE    AS-TBL-Date            TO                            
055500             WS-Snp-Date            (WS-Idx2).                    
055600     MOVE    AS-TBL-Twsa-Z          TO                            
055700             WS-Snp-Twsa-Z          (WS-Idx2).                    
055800     MOVE    AS-TBL-Twsa-Z-Miss     TO                            
055900             WS-Snp-Twsa-Z-Miss     (WS-Idx2).                    
056000     MOVE    AS-TBL-Sm-Z            TO                            
056100             WS-Snp-Sm-Z            (WS-Idx2).                    
056200     MOVE    AS-TBL-Sm-Z-Miss       TO                            
056300             WS-Snp-Sm-Z-Miss       (WS-Idx2).                    
056400     MOVE    AS-TBL-Rain-Z          TO                            
056500             WS-Snp-Rain-Z          (WS-Idx2).                    
056600     MOVE    AS-TBL-Rain-Z-Miss     TO                            
056700             WS-Snp-Rain-Z-Miss     (WS-Idx2).                    
056800     MOVE    AS-TBL-Rain-Def-Z      TO                            
056900             WS-Snp-Rain-Def-Z      (WS-Idx2).                    
057000     MOVE    AS-TBL-Rain-Def-Z-Miss TO                            
057100             WS-Snp-Rain-Def-Z-Miss (WS-Idx2).                    
057200     MOVE    AS-TBL-Asi             TO                            
057300             WS-Snp-Asi             (WS-Idx2).                    
057400     MOVE    AS-TBL-Asi-Miss        TO                            
057500             WS-Snp-Asi-Miss        (WS-Idx2).                    
057600     MOVE    AS-TBL-Class           TO                            
057700             WS-Snp-Class           (WS-Idx2).                    
057800     ADD     1 TO WS-Rrn-Counter.                                 
057900     MOVE    WS-Rrn-Counter         TO                            
058000             WS-Snp-Rrn             (WS-Idx2).                    
058100*                                                                 
058200 BB215-Exit.  EXIT SECTION.                                       
058300*                                                                 
058400 AA100-Do-Month-Snapshot   SECTION.                               
058500***********************************                               
058600*                                                                 
058700*  Function 1 - one response row per master basin, joined to      
058800*  the requested (or latest) month of the ASI table.              
058900*                                                                 
059000     PERFORM ZZ010-Normalize-Month.                               
059100     IF      WS-Must-Abort                                        
059200             GO TO AA100-Exit                                     
059300     END-IF.                                                      
059400     PERFORM ZZ020-Build-Snapshot-Table.                          
059500     IF      WS-Must-Abort                                        
059600             GO TO AA100-Exit                                     
059700     END-IF.                                                      
059800     MOVE    1               TO WS-Idx.                           
059900     PERFORM BB100-Write-One-Snapshot                             
060000             UNTIL WS-Idx > WS-Basin-Count.                       
060100*                                                                 
060200 AA100-Exit.  EXIT SECTION.                                       
060300*                                                                 
060400 BB100-Write-One-Snapshot  SECTION.                               
060500***********************************                               
060600*                                                                 
060700     MOVE    WS-Snp-Basin-Id (WS-Idx) TO AS-RSP-Basin-Id.         
060800     MOVE    WS-Snp-Name     (WS-Idx) TO AS-RSP-Name.             
060900     MOVE    WS-Snp-Date     (WS-Idx) TO AS-RSP-Date.             
061000     MOVE    WS-Snp-Twsa-Z   (WS-Idx) TO AS-RSP-Twsa-Z.           
061100     MOVE    WS-Snp-Twsa-Z-Miss (WS-Idx) TO                       
061200             AS-RSP-Twsa-Z-Miss.                                  
061300     MOVE    WS-Snp-Sm-Z     (WS-Idx) TO AS-RSP-Sm-Z.             
061400     MOVE    WS-Snp-Sm-Z-Miss (WS-Idx) TO AS-RSP-Sm-Z-Miss.       
061500     MOVE    WS-Snp-Rain-Z   (WS-Idx) TO AS-RSP-Rain-Z.           
061600     MOVE    WS-Snp-Rain-Z-Miss (WS-Idx) TO                       
061700             AS-RSP-Rain-Z-Miss.                                  
061800     MOVE    WS-Snp-Rain-Def-Z (WS-Idx) TO                        
061900             AS-RSP-Rain-Def-Z.                                   
062000     MOVE    WS-Snp-Rain-Def-Z-Miss (WS-Idx) TO                   
062100             AS-RSP-Rain-Def-Z-Miss.                              
062200     MOVE    WS-Snp-Asi      (WS-Idx) TO AS-RSP-Asi.              
062300     MOVE    WS-Snp-Asi-Miss (WS-Idx) TO AS-RSP-Asi-Miss.         
062400     MOVE    WS-Snp-Class    (WS-Idx) TO AS-RSP-Class.            
062500     WRITE   AS-RSP-Record.                                       
062600     ADD     1 TO WS-Idx.                                         
062700*                                                                 
062800 BB100-Exit.  EXIT SECTION.                                       
062900*                                                                 
063000 AA200-Do-Summary          SECTION.                               
063100***********************************                               
063200*                                                                 
063300*  Function 2 - class counts and min/max ASI over every master    
063400*  basin for one month snapshot, plus the as-of date used.        
063500*                                                                 
063600     PERFORM ZZ010-Normalize-Month.                               
063700     IF      WS-Must-Abort                                        
063800             GO TO AA200-Exit                                     
063900     END-IF.                                                      
064000     PERFORM ZZ020-Build-Snapshot-Table.                          
064100     IF      WS-Must-Abort                                        
064200             GO TO AA200-Exit                                     
064300     END-IF.                                                      
064400     MOVE    ZERO            TO WS-Alert-Count WS-Watch-Count     
064500                                 WS-Normal-Count WS-Nodata-Count. 
064600     MOVE    "N"              TO WS-Any-Asi-Found.                
064700     MOVE    1               TO WS-Idx.                           
064800     PERFORM BB300-Tally-One-Summary-Row                          
064900             UNTIL WS-Idx > WS-Basin-Count.                       
065000     PERFORM BB310-Write-Summary.                                 
065100*                                                                 
065200 AA200-Exit.  EXIT SECTION.                                       
065300*                                                                 
065400 BB300-Tally-One-Summary-Row SECTION.                             
065500***********************************                               
065600*                                                                 
065700     IF      WS-Snp-Class (WS-Idx) = "alert"                      
065800             ADD  1 TO WS-Alert-Count                             
065900     ELSE                                                         
066000     IF      WS-Snp-Class (WS-Idx) = "watch"                      
066100             ADD  1 TO WS-Watch-Count                             
066200     ELSE                                                         
066300     IF      WS-Snp-Class (WS-Idx) = "normal"                     
066400             ADD  1 TO WS-Normal-Count                            
066500     ELSE                                                         
066600             ADD  1 TO WS-Nodata-Count                            
066700     END-IF                                                       
066800     END-IF                                                       
066900     END-IF.                                                      
067000     IF      WS-Snp-Asi-Miss (WS-Idx) = "N"                       
067100             IF   Any-Asi-Was-Found                               
067200                  IF   WS-Snp-Asi (WS-Idx) < WS-Min-Asi           
067300                       MOVE WS-Snp-Asi (WS-Idx) TO WS-Min-Asi     
067400                  END-IF                                          
067500                  IF   WS-Snp-Asi (WS-Idx) > WS-Max-Asi           
067600                       MOVE WS-Snp-Asi (WS-Idx) TO WS-Max-Asi     
067700                  END-IF                                          
067800             ELSE                                                 
067900                  MOVE WS-Snp-Asi (WS-Idx) TO WS-Min-Asi          
068000                  MOVE WS-Snp-Asi (WS-Idx) TO WS-Max-Asi          
068100                  SET  Any-Asi-Was-Found TO TRUE                  
068200             END-IF                                               
068300     END-IF.                                                      
068400     ADD     1 TO WS-Idx.                                         
068500*                                                                 
068600 BB300-Exit.  EXIT SECTION.                                       
068700*                                                                 
068800 BB310-Write-Summary       SECTION.                               
068900***********************************                               
069000*                                                                 
069100     MOVE    WS-Target-Month TO AS-RSM-As-Of-Date.                
069200     MOVE    WS-Alert-Count  TO AS-RSM-Alert-Count.               
069300     MOVE    WS-Watch-Count  TO AS-RSM-Watch-Count.               
069400     MOVE    WS-Normal-Count TO AS-RSM-Normal-Count.              
069500     MOVE    WS-Nodata-Count TO AS-RSM-No-Data-Count.             
069600     IF      Any-Asi-Was-Found                                    
069700             MOVE WS-Min-Asi TO AS-RSM-Min-Asi                    
069800             MOVE "N"        TO AS-RSM-Min-Asi-Miss               
069900             MOVE WS-Max-Asi TO AS-RSM-Max-Asi                    
070000             MOVE "N"        TO AS-RSM-Max-Asi-Miss               
070100     ELSE                                                         
070200             MOVE ZERO       TO AS-RSM-Min-Asi AS-RSM-Max-Asi     
070300             MOVE "Y"        TO AS-RSM-Min-Asi-Miss               
070400             MOVE "Y"        TO AS-RSM-Max-Asi-Miss               
070500     END-IF.                                                      
070600     WRITE   AS-RSP-Record.                                       
070700*                                                                 
070800 BB310-Exit.  EXIT SECTION.                                       
070900*                                                                 
071000 AA300-Do-Top-N            SECTION.                               
071100***********************************                               
071200*                                                                 
071300*  Function 3 - basins with ASI present for one month snapshot,   
071400*  class-filtered, ascending by ASI, first N written out.         
071500*                                                                 
071600     PERFORM ZZ010-Normalize-Month.                               
071700     IF      WS-Must-Abort                                        
071800             GO TO AA300-Exit                                     
071900     END-IF.                                                      
072000     PERFORM ZZ020-Build-Snapshot-Table.                          
072100     IF      WS-Must-Abort                                        
072200             GO TO AA300-Exit                                     
072300     END-IF.                                                      
072400     PERFORM ZZ030-Resolve-Top-N.                                 
072500     PERFORM ZZ031-Check-Wanted-Classes.                          
072600     MOVE    1               TO WS-Idx.                           
072700     PERFORM BB320-Filter-One-Row                                 
072800             UNTIL WS-Idx > WS-Basin-Count.                       
072900     MOVE    1               TO WS-Idx.                           
073000     PERFORM BB330-Write-One-Top                                  
073100             UNTIL WS-Idx > WS-Top-Count                          
073200                OR WS-Idx > WS-Req-Top-N.                         
073300*                                                                 
073400 AA300-Exit.  EXIT SECTION.                                       
073500*                                                                 
073600 ZZ030-Resolve-Top-N       SECTION.                               
073700***********************************                               
073800*                                                                 
073900     IF      AS-REQ-Top-N < 0                                     
074000             MOVE ZERO            TO WS-Req-Top-N                 
074100     ELSE                                                         
074200     IF      AS-REQ-Top-N = 0                                     
074300             MOVE WS-Default-Top-N TO WS-Req-Top-N                
074400     ELSE                                                         
074500             MOVE AS-REQ-Top-N     TO WS-Req-Top-N                
074600     END-IF                                                       
074700     END-IF.                                                      
074800*                                                                 
074900 ZZ030-Exit.  EXIT SECTION.                                       
075000*                                                                 
075100 ZZ031-Check-Wanted-Classes SECTION.                              
075200***********************************                               
075300*                                                                 
075400     MOVE    "N"             TO WS-Any-Wanted-Switch.             
075500     PERFORM BB031-Check-One-Slot                                 
075600             VARYING WS-Idx2 FROM 1 BY 1                          
075700             UNTIL   WS-Idx2 > 4.                                 
075800*                                                                 
075900 ZZ031-Exit.  EXIT SECTION.                                       
076000*                                                                 
076100 BB031-Check-One-Slot      SECTION.                               
076200***********************************                               
076300*                                                                 
076400     IF      AS-REQ-Class-Name (WS-Idx2) NOT = SPACES             
076500             SET  Any-Wanted-Class-Given TO TRUE                  
076600     END-IF.                                                      
076700*                                                                 
076800 BB031-Exit.  EXIT SECTION.                                       
076900*                                                                 
077000 BB320-Filter-One-Row      SECTION.                               
077100***********************************                               
077200*                                                                 
077300     IF      WS-Snp-Asi-Miss (WS-Idx) = "N"                       
077400             PERFORM ZZ035-Class-Wanted                           
077500             IF   WS-Class-Is-Wanted                              
077600                  MOVE WS-Snp-Basin-Id (WS-Idx) TO                
077700                       WS-NT-Basin-Id                             
077800                  MOVE WS-Snp-Date     (WS-Idx) TO WS-NT-Date     
077900                  MOVE WS-Snp-Asi      (WS-Idx) TO WS-NT-Asi      
078000                  MOVE WS-Snp-Twsa-Z   (WS-Idx) TO                
078100                       WS-NT-Twsa-Z                               
078200                  MOVE WS-Snp-Twsa-Z-Miss (WS-Idx) TO             
078300                       WS-NT-Twsa-Z-Miss                          
078400                  MOVE WS-Snp-Sm-Z     (WS-Idx) TO WS-NT-Sm-Z     
078500                  MOVE WS-Snp-Sm-Z-Miss (WS-Idx) TO               
078600                       WS-NT-Sm-Z-Miss                            
078700                  MOVE WS-Snp-Rain-Def-Z (WS-Idx) TO              
078800                       WS-NT-Rain-Def-Z                           
078900                  MOVE WS-Snp-Rain-Def-Z-Miss (WS-Idx) TO         
079000                       WS-NT-Rain-Def-Z-Miss                      
079100                  MOVE WS-Snp-Rrn      (WS-Idx) TO WS-NT-Rrn      
079200                  PERFORM BB340-Insert-Top                        
079300             END-IF                                               
079400     END-IF.                                                      
079500     ADD     1 TO WS-Idx.                                         
079600*                                                                 
079700 BB320-Exit.  EXIT SECTION.                                       
079800*                                                                 
079900 ZZ035-Class-Wanted        SECTION.                               
080000***********************************                               
080100*                                                                 
080200     MOVE    "N"             TO WS-Class-Wanted-Switch.           
080300     IF      AS-REQ-Filter-Default                                
080400             IF   WS-Snp-Class (WS-Idx) = "alert" OR              
080500                  WS-Snp-Class (WS-Idx) = "watch"                 
080600                  SET  WS-Class-Is-Wanted TO TRUE                 
080700             END-IF                                               
080800     ELSE                                                         
080900     IF      NOT Any-Wanted-Class-Given                           
081000             SET  WS-Class-Is-Wanted TO TRUE                      
081100     ELSE                                                         
081200             PERFORM BB036-Check-One-Wanted                       
081300                     VARYING WS-Idx2 FROM 1 BY 1                  
081400                     UNTIL   WS-Idx2 > 4                          
081500                        OR WS-Class-Is-Wanted                     
081600     END-IF                                                       
081700     END-IF.                                                      
081800*                                                                 
081900 ZZ035-Exit.  EXIT SECTION.                                       
082000*                                                                 
082100 BB036-Check-One-Wanted    SECTION.                               
082200***********************************                               
082300*                                                                 
082400     IF      AS-REQ-Class-Name (WS-Idx2) = WS-Snp-Class (WS-Idx)  
082500             SET  WS-Class-Is-Wanted TO TRUE                      
082600     END-IF.                                                      
082700*                                                                 
082800 BB036-Exit.  EXIT SECTION.                                       
082900*                                                                 
083000 BB340-Insert-Top          SECTION.                               
083100***********************************                               
083200*                                                                 
083300*  Straight insertion, ascending by ASI - ties stay ahead of      
083400*  the newcomer, same stable-order trick asirpt's top-10 uses.    
083500*                                                                 
083600     ADD     1 TO WS-Top-Count.                                   
083700     MOVE    1               TO WS-Ins-At.                        
083800     PERFORM BB345-Find-Slot                                      
083900             VARYING WS-Idx2 FROM 1 BY 1                          
084000             UNTIL   WS-Idx2 >= WS-Top-Count                      
084100                  OR WS-Top-Asi (WS-Idx2) > WS-NT-Asi.            
084200     MOVE    WS-Top-Count    TO WS-Idx2.                          
084300     PERFORM BB346-Shift-Down                                     
084400             VARYING WS-Idx2 FROM WS-Top-Count BY -1              
084500             UNTIL   WS-Idx2 <= WS-Ins-At.                        
084600     MOVE    WS-NT-Basin-Id  TO WS-Top-Basin-Id  (WS-Ins-At).     
084700     MOVE    WS-NT-Date      TO WS-Top-Date      (WS-Ins-At).     
084800     MOVE    WS-NT-Asi       TO WS-Top-Asi       (WS-Ins-At).     
084900     MOVE    WS-NT-Twsa-Z    TO WS-Top-Twsa-Z    (WS-Ins-At).     
085000     MOVE    WS-NT-Twsa-Z-Miss TO                                 
085100             WS-Top-Twsa-Z-Miss (WS-Ins-At).                      
085200     MOVE    WS-NT-Sm-Z      TO WS-Top-Sm-Z      (WS-Ins-At).     
085300     MOVE    WS-NT-Sm-Z-Miss TO                                   
085400             WS-Top-Sm-Z-Miss   (WS-Ins-At).                      
085500     MOVE    WS-NT-Rain-Def-Z TO                                  
085600             WS-Top-Rain-Def-Z (WS-Ins-At).                       
085700     MOVE    WS-NT-Rain-Def-Z-Miss TO                             
085800             WS-Top-Rain-Def-Z-Miss (WS-Ins-At).                  
085900     MOVE    WS-NT-Rrn       TO WS-Top-Rrn       (WS-Ins-At).     
086000*                                                                 
086100 BB340-Exit.  EXIT SECTION.                                       
086200*                                                                 
086300 BB345-Find-Slot           SECTION.                               
086400***********************************                               
086500*                                                                 
086600     IF      WS-Top-Asi (WS-Idx2) <= WS-NT-Asi                    
086700             MOVE WS-Idx2 + 1 TO WS-Ins-At                        
086800     END-IF.                                                      
086900*                                                                 
087000 BB345-Exit.  EXIT SECTION.                                       
087100*                                                                 
087200 BB346-Shift-Down          SECTION.                               
087300***********************************                               
087400*                                                                 
087500     MOVE    WS-Top-Basin-Id (WS-Idx2 - 1) TO                     
087600             WS-Top-Basin-Id (WS-Idx2).                           
087700     MOVE    WS-Top-Date     (WS-Idx2 - 1) TO                     
087800             WS-Top-Date     (WS-Idx2).                           
087900     MOVE    WS-Top-Asi      (WS-Idx2 - 1) TO                     
088000             WS-Top-Asi      (WS-Idx2).                           
088100     MOVE    WS-Top-Twsa-Z   (WS-Idx2 - 1) TO                     
088200             WS-Top-Twsa-Z   (WS-Idx2).                           
088300     MOVE    WS-Top-Twsa-Z-Miss (WS-Idx2 - 1) TO                  
088400             WS-Top-Twsa-Z-Miss (WS-Idx2).                        
088500     MOVE    WS-Top-Sm-Z     (WS-Idx2 - 1) TO                     
088600             WS-Top-Sm-Z     (WS-Idx2).                           
088700     MOVE    WS-Top-Sm-Z-Miss (WS-Idx2 - 1) TO                    
088800             WS-Top-Sm-Z-Miss (WS-Idx2).                          
088900     MOVE    WS-Top-Rain-Def-Z (WS-Idx2 - 1) TO                   
089000             WS-Top-Rain-Def-Z (WS-Idx2).                         
089100     MOVE    WS-Top-Rain-Def-Z-Miss (WS-Idx2 - 1) TO              
089200             WS-Top-Rain-Def-Z-Miss (WS-Idx2).                    
089300     MOVE    WS-Top-Rrn      (WS-Idx2 - 1) TO                     
089400             WS-Top-Rrn      (WS-Idx2).                           
089500*                                                                 
089600 BB346-Exit.  EXIT SECTION.                                       
089700*                                                                 
089800 BB330-Write-One-Top       SECTION.                               
089900***********************************                               
090000*                                                                 
090100     MOVE    WS-Top-Basin-Id (WS-Idx) TO AS-RTN-Basin-Id.         
090200     MOVE    WS-Top-Date     (WS-Idx) TO AS-RTN-Date.             
090300     MOVE    WS-Top-Asi      (WS-Idx) TO AS-RTN-Asi.              
090400     MOVE    WS-Top-Twsa-Z   (WS-Idx) TO AS-RTN-Twsa-Z.           
090500     MOVE    WS-Top-Twsa-Z-Miss (WS-Idx) TO                       
090600             AS-RTN-Twsa-Z-Miss.                                  
090700     MOVE    WS-Top-Sm-Z     (WS-Idx) TO AS-RTN-Sm-Z.             
090800     MOVE    WS-Top-Sm-Z-Miss (WS-Idx) TO AS-RTN-Sm-Z-Miss.       
090900     MOVE    WS-Top-Rain-Def-Z (WS-Idx) TO AS-RTN-Rain-Def-Z.     
091000     MOVE    WS-Top-Rain-Def-Z-Miss (WS-Idx) TO                   
091100             AS-RTN-Rain-Def-Z-Miss.                              
091200     WRITE   AS-RSP-Record.                                       
091300     ADD     1 TO WS-Idx.                                         
091400*                                                                 
091500 BB330-Exit.  EXIT SECTION.                                       
091600*                                                                 
091700 AA400-Do-History          SECTION.                               
091800***********************************                               
091900*                                                                 
092000*  Function 4 - every table row for one basin-id, table order,    
092100*  one response record per row.  No rows is an error.             
092200*                                                                 
092300     MOVE    "N"             TO WS-Any-Hist-Found.                
092400     OPEN    INPUT AS-TBL-File.                                   
092500     IF      NOT AS-TBL-Ok                                        
092600             DISPLAY AS302                                        
092700             SET  WS-Must-Abort TO TRUE                           
092800             GO TO AA400-Exit                                     
092900     END-IF.                                                      
093000     PERFORM BB400-Scan-One-History-Row UNTIL AS-TBL-Eof.         
093100     CLOSE   AS-TBL-File.                                         
093200     IF      NOT Any-Hist-Was-Found                               
093300             DISPLAY AS305                                        
093400             SET  WS-Must-Abort TO TRUE                           
093500     END-IF.                                                      
093600*                                                                 
093700 AA400-Exit.  EXIT SECTION.                                       
093800*                                                                 
093900 BB400-Scan-One-History-Row SECTION.                              
094000***********************************                               
094100*                                                                 
094200     READ    AS-TBL-File                                          
094300         AT END                                                   
094400             SET  AS-TBL-Eof TO TRUE                              
094500         NOT AT END                                               
094600             IF   AS-TBL-Basin-Id = AS-REQ-Basin-Id               
094700                  SET  Any-Hist-Was-Found TO TRUE                 
094800                  PERFORM BB410-Write-One-History                 
094900             END-IF                                               
095000     END-READ.                                                    
095100*                                                                 
095200 BB400-Exit.  EXIT SECTION.                                       
095300*                                                                 
095400 BB410-Write-One-History   SECTION.                               
095500***********************************                               
095600*                                                                 
095700     MOVE    AS-TBL-Basin-Id        TO AS-RHS-Basin-Id.           
095800     MOVE    AS-TBL-Date            TO AS-RHS-Date.               
095900     MOVE    AS-TBL-Twsa-Z          TO AS-RHS-Twsa-Z.             
096000     MOVE    AS-TBL-Twsa-Z-Miss     TO AS-RHS-Twsa-Z-Miss.        
096100     MOVE    AS-TBL-Sm-Z            TO AS-RHS-Sm-Z.               
096200     MOVE    AS-TBL-Sm-Z-Miss       TO AS-RHS-Sm-Z-Miss.          
096300     MOVE    AS-TBL-Rain-Z          TO AS-RHS-Rain-Z.             
096400     MOVE    AS-TBL-Rain-Z-Miss     TO AS-RHS-Rain-Z-Miss.        
096500     MOVE    AS-TBL-Rain-Def-Z      TO AS-RHS-Rain-Def-Z.         
096600     MOVE    AS-TBL-Rain-Def-Z-Miss TO                            
096700             AS-RHS-Rain-Def-Z-Miss.                              
096800     MOVE    AS-TBL-Asi             TO AS-RHS-Asi.                
096900     MOVE    AS-TBL-Asi-Miss        TO AS-RHS-Asi-Miss.           
097000     MOVE    AS-TBL-Class           TO AS-RHS-Class.              
097100     WRITE   AS-RSP-Record.                                       
097200*                                                                 
097300 BB410-Exit.  EXIT SECTION.                                       
097400*                                                                 
097500 AA500-Do-Date-Range       SECTION.                               
097600***********************************                               
097700*                                                                 
097800*  Function 5 - min and max date over every table row with a      
097900*  non-blank date, string comparison (dates all sort YYYY-MM-     
098000*  DD so min/max the low-tech way).                               
098100*                                                                 
098200     MOVE    SPACES          TO WS-Min-Date WS-Max-Date.          
098300     MOVE    "N"              TO WS-Any-Date-Found.               
098400     OPEN    INPUT AS-TBL-File.                                   
098500     IF      NOT AS-TBL-Ok                                        
098600             DISPLAY AS302                                        
098700             SET  WS-Must-Abort TO TRUE                           
098800             GO TO AA500-Exit                                     
098900     END-IF.                                                      
099000     PERFORM BB500-Scan-One-Range-Row UNTIL AS-TBL-Eof.           
099100     CLOSE   AS-TBL-File.                                         
099200     MOVE    WS-Min-Date     TO AS-RRG-Min-Date.                  
099300     MOVE    WS-Max-Date     TO AS-RRG-Max-Date.                  
099400     WRITE   AS-RSP-Record.                                       
099500*                                                                 
099600 AA500-Exit.  EXIT SECTION.                                       
099700*                                                                 
099800 BB500-Scan-One-Range-Row  SECTION.                               
099900***********************************                               
100000*                                                                 
100100     READ    AS-TBL-File                                          
100200         AT END                                                   
100300             SET  AS-TBL-Eof TO TRUE                              
100400         NOT AT END                                               
100500             IF   AS-TBL-Date NOT = SPACES                        
100600                  IF   Any-Date-Was-Found                         
100700                       IF   AS-TBL-Date < WS-Min-Date             
100800                            MOVE AS-TBL-Date TO WS-Min-Date       
100900                       END-IF                                     
101000                       IF   AS-TBL-Date > WS-Max-Date             
101100                            MOVE AS-TBL-Date TO WS-Max-Date       
101200                       END-IF                                     
101300                  ELSE                                            
101400                       MOVE AS-TBL-Date TO WS-Min-Date            
101500                       MOVE AS-TBL-Date TO WS-Max-Date            
101600                       SET  Any-Date-Was-Found TO TRUE            
101700                  END-IF                                          
101800             END-IF                                               
101900     END-READ.                                                    
102000*                                                                 
102100 BB500-Exit.  EXIT SECTION.                                       
