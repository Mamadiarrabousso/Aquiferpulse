000100***************************************************************** 
000200*  SELECT clause for the RAIN (imerg) feed file.                  
000300*                                                                 
000400*  11/08/26 rjp - Created.                                        
000500***************************************************************** 
000600 SELECT AS-RN-File        ASSIGN TO "IMERGFD"                     
000700     ORGANIZATION          LINE SEQUENTIAL                        
000800     FILE STATUS           IS AS-RN-Status.                       
